000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ELENA ESPERANZA GARCIA MEJIA (EEGM)              *
000400* APLICACION  : NEGOCIACION DE ENERGIA                           *
000500* PROGRAMA    : ENB4101                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA LEE EL MAESTRO DE NEGOCIACIONES    *
000800*             : (ENNEGT) DE PRINCIPIO A FIN Y ACUMULA EL VOLUMEN *
000900*             : TOTAL COMPRADO Y VENDIDO EN MW, ASI COMO LA      *
001000*             : GANANCIA O PERDIDA (PNL) POR ESTRATEGIA. NO      *
001100*             : REQUIERE QUE EL ARCHIVO VENGA ORDENADO.          *
001200* ARCHIVOS    : ENNEGT (ENTRADA, SECUENCIAL)                     *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* SALIDA      : SYSOUT, ESTADISTICAS DE VOLUMEN Y PNL            *
001500******************************************************************
001600*                  C O N T R O L   D E   C A M B I O S           *
001700******************************************************************
001800*  14/03/1991  EEGM  SOL-0091  VERSION ORIGINAL                  *B4101001
001900*  02/09/1992  EEGM  SOL-0140  SE CORRIGE SIGNO DEL PNL EN VENTAS*B4101002
002000*  21/05/1995  RMLC  SOL-0233  TABLA DE ESTRATEGIAS PASA DE 20 A *B4101003
002100*              25 POSICIONES POR CRECIMIENTO DE LA MESA          *
002200*  11/01/1997  RMLC  SOL-0340  SE AMPLIA TABLA DE ESTRATEGIAS A  *B4101004
002300*              50 POSICIONES                                     *
002400*  30/11/1998  CGTR  SOL-0410  REVISION DE CAMPOS NUMERICOS PARA *B4101005
002500*              EL CAMBIO DE SIGLO, SIN IMPACTO EN ESTE PROGRAMA  *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.     ENB4101.
002900 AUTHOR.         ELENA ESPERANZA GARCIA MEJIA.
003000 INSTALLATION.   MESA DE NEGOCIACION DE ENERGIA - BACK OFFICE.
003100 DATE-WRITTEN.   14/03/1991.
003200 DATE-COMPILED.  30/11/1998.
003300 SECURITY.       USO INTERNO - CONFIDENCIAL BACK OFFICE.
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ENNEGT  ASSIGN   TO ENNEGT
004100            ORGANIZATION     IS SEQUENTIAL
004200            ACCESS MODE      IS SEQUENTIAL
004300            FILE STATUS      IS FS-ENNEGT.
004400 DATA DIVISION.
004500 FILE SECTION.
004600******************************************************************
004700*                MAESTRO DE NEGOCIACIONES (ENTRADA)              *
004800******************************************************************
004900 FD  ENNEGT
005000     RECORDING MODE IS F.
005100     COPY ENNEGT1.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*              RECURSOS DE CONTROL DE FILE STATUS                *
005500******************************************************************
005600 01  FS-ENNEGT                      PIC 9(02)     VALUE ZEROS.
005700*--> ITEMS SUELTOS DE CONTROL, AL USO DE LA CASA (VER JM47ADM)
005800 77  WKS-LINEAS-IMPRESAS            PIC 9(03)  COMP VALUE 0.
005900 77  WKS-PRIMERA-ESTRATEGIA         PIC X(01)       VALUE 'S'.
006000     88  ES-PRIMERA-ESTRATEGIA                      VALUE 'S'.
006100     88  NO-ES-PRIMERA-ESTRATEGIA                   VALUE 'N'.
006200 01  WKS-SWITCHES.
006300     02  WKS-FIN-ENNEGT             PIC X(01)     VALUE 'N'.
006400         88  FIN-ENNEGT                           VALUE 'S'.
006500     02  WKS-ESTRATEGIA-SW          PIC X(01)     VALUE 'N'.
006600         88  ESTRATEGIA-ENCONTRADA                VALUE 'S'.
006700         88  ESTRATEGIA-NO-ENCONTRADA             VALUE 'N'.
006800     02  FILLER                     PIC X(01).
006900******************************************************************
007000*              CONTADORES Y SUBINDICES (USO COMP)                *
007100******************************************************************
007200 01  WKS-CONTADORES.
007300     02  WKS-LEIDOS                 PIC 9(07)  COMP.
007400     02  WKS-I                      PIC 9(03)  COMP.
007500     02  WKS-TABLA-CNT              PIC 9(03)  COMP VALUE 0.
007600     02  WKS-FOUND-IDX              PIC 9(03)  COMP VALUE 0.
007700     02  FILLER                     PIC X(01).
007800******************************************************************
007900*          ACUMULADORES DE VOLUMEN Y PNL (DECIMAL FIJO)          *
008000******************************************************************
008100 01  WKS-ACUMULADORES.
008200     02  WKS-TOTAL-BUY-VOL          PIC S9(09)V99   VALUE ZEROS.
008300     02  WKS-TOTAL-SELL-VOL         PIC S9(09)V99   VALUE ZEROS.
008400     02  FILLER                     PIC X(01).
008500*--> EL PRODUCTO CANTIDAD X PRECIO SE CONSERVA A 4 DECIMALES
008600*    ANTES DE REDONDEAR, SEGUN NORMA DE LA MESA DE NEGOCIACION
008700 01  WKS-PRODUCTO-CALC.
008800     02  WKS-PRODUCTO               PIC S9(09)V9999 VALUE ZEROS.
008900     02  FILLER                     PIC X(01).
009000 01  WKS-PRODUCTO-ALT REDEFINES WKS-PRODUCTO-CALC.
009100     02  WKS-PRODUCTO-ENTERO        PIC S9(09).
009200     02  WKS-PRODUCTO-DECIMAL       PIC 9(04).
009300******************************************************************
009400*            TABLA DE ACUMULACION DE PNL POR ESTRATEGIA          *
009500******************************************************************
009600 01  WKS-TABLA-ESTRATEGIAS.
009700     02  WKS-ESTRAT OCCURS 50 TIMES.
009800         04  WKS-ESTRAT-NOMBRE      PIC X(20).
009900         04  WKS-ESTRAT-PNL         PIC S9(09)V9999.
010000     02  FILLER                     PIC X(01).
010100 01  WKS-TABLA-ESTRATEGIAS-ALT REDEFINES WKS-TABLA-ESTRATEGIAS.
010200     02  WKS-ESTRAT-BYTES           PIC X(1651).
010300******************************************************************
010400*                    MASCARAS DE IMPRESION                       *
010500******************************************************************
010600 01  WKS-MASCARAS.
010700     02  WKS-VOL-EDIT               PIC ZZZZZZZ9.99.
010800     02  WKS-PNL-EDIT               PIC -ZZZZZZ9.99.
010900     02  WKS-CNT-EDIT               PIC ZZZZZZ9.
011000     02  FILLER                     PIC X(01).
011100******************************************************************
011200 PROCEDURE DIVISION.
011300******************************************************************
011400*                S E C C I O N   P R I N C I P A L               *
011500******************************************************************
011600 100-MAIN SECTION.
011700     PERFORM 110-ABRE-ARCHIVO        THRU 110-ABRE-ARCHIVO-E
011800     PERFORM 120-LEE-PRIMER-REGISTRO THRU 120-LEE-PRIMER-REGISTRO-E
011900     PERFORM 200-PROCESA-REGISTRO    THRU 200-PROCESA-REGISTRO-E
012000             UNTIL FIN-ENNEGT
012100     PERFORM 300-MUESTRA-RESULTADOS  THRU 300-MUESTRA-RESULTADOS-E
012200     PERFORM 900-CIERRA-ARCHIVO      THRU 900-CIERRA-ARCHIVO-E
012300     STOP RUN.
012400 100-MAIN-E. EXIT.
012500
012600******************************************************************
012700*        APERTURA DEL MAESTRO DE NEGOCIACIONES (ENNEGT)          *
012800******************************************************************
012900 110-ABRE-ARCHIVO SECTION.
013000     OPEN INPUT ENNEGT
013100     IF FS-ENNEGT = 97
013200        MOVE ZEROS TO FS-ENNEGT
013300     END-IF
013400     IF FS-ENNEGT NOT = 0
013500*--> EL ARCHIVO NO SE PUDO ABRIR, NO ES EL CASO DE "ARCHIVO
013600*    VACIO" QUE CONTEMPLA EL ESTANDAR DE LA MESA (ESE CASO SE
013700*    RESUELVE SOLO, PUES LA LECTURA INICIAL ENCUENTRA FIN DE
013800*    ARCHIVO Y LOS TOTALES QUEDAN EN CERO)
013900        DISPLAY "================================================"
014000                 UPON CONSOLE
014100        DISPLAY "   ERROR AL ABRIR EL MAESTRO DE NEGOCIACIONES   "
014200                 UPON CONSOLE
014300        DISPLAY " FILE STATUS ENNEGT : (" FS-ENNEGT ")"
014400                 UPON CONSOLE
014500        DISPLAY "================================================"
014600                 UPON CONSOLE
014700        MOVE 91 TO RETURN-CODE
014800        STOP RUN
014900     END-IF.
015000 110-ABRE-ARCHIVO-E. EXIT.
015100
015200 120-LEE-PRIMER-REGISTRO SECTION.
015300     READ ENNEGT
015400          AT END SET FIN-ENNEGT TO TRUE
015500     END-READ.
015600 120-LEE-PRIMER-REGISTRO-E. EXIT.
015700
015800******************************************************************
015900*       PROCESA UN REGISTRO DE NEGOCIACION Y LEE EL SIGUIENTE    *
016000******************************************************************
016100 200-PROCESA-REGISTRO SECTION.
016200     ADD 1 TO WKS-LEIDOS
016300*--> RANGO 210/220: SI EL LADO VIENE INVALIDO, 210 SALTA CON
016400*    GO TO DIRECTO AL EXIT DE 220 Y NO SE CALCULA PNL DE ESTRATEGIA
016500     PERFORM 210-ACUMULA-VOLUMEN THRU 220-ACUMULA-ESTRATEGIA-E
016600     READ ENNEGT
016700          AT END SET FIN-ENNEGT TO TRUE
016800     END-READ.
016900 200-PROCESA-REGISTRO-E. EXIT.
017000
017100*--> VOLUMEN TOTAL, INDEPENDIENTE DE ESTRATEGIA O NEGOCIADOR
017200 210-ACUMULA-VOLUMEN SECTION.
017300     EVALUATE TRUE
017400         WHEN ENT-SIDE-COMPRA
017500             ADD ENT-QUANTITY TO WKS-TOTAL-BUY-VOL
017600         WHEN ENT-SIDE-VENTA
017700             ADD ENT-QUANTITY TO WKS-TOTAL-SELL-VOL
017800         WHEN OTHER
017900             DISPLAY "ENNEGT, LADO DE NEGOCIACION INVALIDO: "
018000                     ENT-TRADE-ID " (" ENT-SIDE ")"
018100                     UPON CONSOLE
018200             GO TO 220-ACUMULA-ESTRATEGIA-E
018300     END-EVALUATE.
018400 210-ACUMULA-VOLUMEN-E. EXIT.
018500
018600*--> PNL POR ESTRATEGIA: VENTA SUMA, COMPRA RESTA
018700 220-ACUMULA-ESTRATEGIA SECTION.
018800     PERFORM 230-BUSCA-ESTRATEGIA
018900     COMPUTE WKS-PRODUCTO = ENT-QUANTITY * ENT-PRICE
019000     EVALUATE TRUE
019100         WHEN ENT-SIDE-VENTA
019200             ADD      WKS-PRODUCTO TO   WKS-ESTRAT-PNL (WKS-FOUND-IDX)
019300         WHEN ENT-SIDE-COMPRA
019400             SUBTRACT WKS-PRODUCTO FROM WKS-ESTRAT-PNL (WKS-FOUND-IDX)
019500     END-EVALUATE.
019600 220-ACUMULA-ESTRATEGIA-E. EXIT.
019700
019800*--> BUSQUEDA SECUENCIAL EN LA TABLA DE ESTRATEGIAS; SI NO
019900*    EXISTE, SE AGREGA UNA ENTRADA NUEVA EN CERO
020000 230-BUSCA-ESTRATEGIA SECTION.
020100     MOVE 0  TO WKS-FOUND-IDX
020200     SET  ESTRATEGIA-NO-ENCONTRADA TO TRUE
020300     PERFORM 235-COMPARA-NOMBRE VARYING WKS-I FROM 1 BY 1
020400             UNTIL WKS-I > WKS-TABLA-CNT OR ESTRATEGIA-ENCONTRADA
020500     IF ESTRATEGIA-NO-ENCONTRADA
020600        ADD  1             TO WKS-TABLA-CNT
020700        MOVE WKS-TABLA-CNT TO WKS-FOUND-IDX
020800        MOVE ENT-STRATEGY  TO WKS-ESTRAT-NOMBRE (WKS-FOUND-IDX)
020900        MOVE ZEROS         TO WKS-ESTRAT-PNL    (WKS-FOUND-IDX)
021000     END-IF.
021100 230-BUSCA-ESTRATEGIA-E. EXIT.
021200
021300 235-COMPARA-NOMBRE SECTION.
021400     IF WKS-ESTRAT-NOMBRE (WKS-I) = ENT-STRATEGY
021500        SET  ESTRATEGIA-ENCONTRADA TO TRUE
021600        MOVE WKS-I TO WKS-FOUND-IDX
021700     END-IF.
021800 235-COMPARA-NOMBRE-E. EXIT.
021900
022000******************************************************************
022100*                 IMPRESION DE RESULTADOS EN SYSOUT              *
022200******************************************************************
022300 300-MUESTRA-RESULTADOS SECTION.
022400     DISPLAY "******************************************"
022500     DISPLAY "*   ENB4101 - VOLUMEN Y PNL DE LA MESA    *"
022600     DISPLAY "******************************************"
022700     MOVE WKS-LEIDOS         TO WKS-CNT-EDIT
022800     DISPLAY "REGISTROS LEIDOS DE ENNEGT    : " WKS-CNT-EDIT
022900     MOVE WKS-TOTAL-BUY-VOL  TO WKS-VOL-EDIT
023000     DISPLAY "VOLUMEN TOTAL COMPRADO (MW)   : " WKS-VOL-EDIT
023100     MOVE WKS-TOTAL-SELL-VOL TO WKS-VOL-EDIT
023200     DISPLAY "VOLUMEN TOTAL VENDIDO  (MW)   : " WKS-VOL-EDIT
023300     DISPLAY "------ PNL POR ESTRATEGIA -----------------"
023400     SET ES-PRIMERA-ESTRATEGIA TO TRUE
023500     IF WKS-TABLA-CNT = 0
023600        DISPLAY "NO HAY ESTRATEGIAS REGISTRADAS EN EL ARCHIVO"
023700     ELSE
023800        PERFORM 310-MUESTRA-ESTRATEGIA THRU 310-MUESTRA-ESTRATEGIA-E
023900                VARYING WKS-I FROM 1 BY 1
024000                UNTIL WKS-I > WKS-TABLA-CNT
024100     END-IF
024200     DISPLAY "------ LINEAS DE ESTRATEGIA IMPRESAS: "
024300             WKS-LINEAS-IMPRESAS
024400     DISPLAY "******************************************".
024500 300-MUESTRA-RESULTADOS-E. EXIT.
024600
024700 310-MUESTRA-ESTRATEGIA SECTION.
024800*--> SE REDONDEA A 2 DECIMALES UNICAMENTE PARA LA IMPRESION;
024900*    EL ACUMULADOR INTERNO QUEDA INTACTO A 4 DECIMALES
025000     IF ES-PRIMERA-ESTRATEGIA
025100        DISPLAY "........ NOMBRE ............ PNL ACUMULADO (EUR)"
025200        SET NO-ES-PRIMERA-ESTRATEGIA TO TRUE
025300     END-IF
025400     COMPUTE WKS-PNL-EDIT ROUNDED = WKS-ESTRAT-PNL (WKS-I)
025500     DISPLAY WKS-ESTRAT-NOMBRE (WKS-I) " ........ " WKS-PNL-EDIT
025600             " EUR"
025700     ADD 1 TO WKS-LINEAS-IMPRESAS.
025800 310-MUESTRA-ESTRATEGIA-E. EXIT.
025900
026000******************************************************************
026100 900-CIERRA-ARCHIVO SECTION.
026200     CLOSE ENNEGT.
026300 900-CIERRA-ARCHIVO-E. EXIT.
