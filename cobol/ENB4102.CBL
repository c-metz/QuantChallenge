000100******************************************************************
000200* FECHA       : 02/07/1992                                       *
000300* PROGRAMADOR : ELENA ESPERANZA GARCIA MEJIA (EEGM)              *
000400* APLICACION  : NEGOCIACION DE ENERGIA                           *
000500* PROGRAMA    : ENB4102                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA LEE EL ARCHIVO DE DATOS DE MERCADO *
000800*             : (ENMDAT), ORDENADO POR FECHA/HORA/MINUTO, Y      *
000900*             : PRODUCE LAS SIETE SALIDAS DE ANALISIS QUE USA LA *
001000*             : MESA PARA VALORAR LA CARTERA RENOVABLE Y EL      *
001100*             : MODELO DE BACKTEST DE REVISION DE PRONOSTICO.    *
001200* ARCHIVOS    : ENMDAT (ENTRADA, SECUENCIAL, ORDENADO)           *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* SALIDA      : SYSOUT, SIETE BLOQUES DE ANALISIS                *
001500******************************************************************
001600*                  C O N T R O L   D E   C A M B I O S           *
001700******************************************************************
001800*  02/07/1992  EEGM  SOL-0102  VERSION ORIGINAL (ANALISIS 1 A 5) *B4102001
001900*  14/02/1994  RMLC  SOL-0218  SE AGREGA ANALISIS 6, ARBITRAJE   *B4102002
002000*              DE BATERIA                                        *
002100*  17/06/1996  RMLC  SOL-0301  SE AGREGA ANALISIS 7, BACKTEST DE *B4102003
002200*              ESTRATEGIA DE REVISION DE PRONOSTICO              *
002300*  30/11/1998  CGTR  SOL-0410  REVISION DE CAMPOS DE FECHA PARA  *B4102004
002400*              EL CAMBIO DE SIGLO, SIN IMPACTO EN ESTE PROGRAMA  *
002500*  09/03/1999  CGTR  SOL-0417  CORRIGE CALCULO DE DRAWDOWN, NO   *B4102005
002600*              CONSIDERABA EL PRIMER DIA DE LA SERIE             *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.     ENB4102.
003000 AUTHOR.         ELENA ESPERANZA GARCIA MEJIA.
003100 INSTALLATION.   MESA DE NEGOCIACION DE ENERGIA - BACK OFFICE.
003200 DATE-WRITTEN.   02/07/1992.
003300 DATE-COMPILED.  09/03/1999.
003400 SECURITY.       USO INTERNO - CONFIDENCIAL BACK OFFICE.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ENMDAT  ASSIGN   TO ENMDAT
004200            ORGANIZATION     IS SEQUENTIAL
004300            ACCESS MODE      IS SEQUENTIAL
004400            FILE STATUS      IS FS-ENMDAT.
004500 DATA DIVISION.
004600 FILE SECTION.
004700******************************************************************
004800*              DATOS DE MERCADO CUARTO-HORARIOS (ENTRADA)        *
004900******************************************************************
005000 FD  ENMDAT
005100     RECORDING MODE IS F.
005200     COPY ENMDAT1.
005300 WORKING-STORAGE SECTION.
005400******************************************************************
005500*              RECURSOS DE CONTROL DE FILE STATUS                *
005600******************************************************************
005700 01  FS-ENMDAT                      PIC 9(02)     VALUE ZEROS.
005800*--> ITEMS SUELTOS DE CONTROL, AL USO DE LA CASA (VER JM47ADM)
005900 77  WKS-BLOQUES-IMPRESOS           PIC 9(02)  COMP VALUE 0.
006000 77  WKS-ARCHIVO-VACIO-SW           PIC X(01)       VALUE 'N'.
006100     88  ARCHIVO-VACIO                              VALUE 'S'.
006200 01  WKS-SWITCHES.
006300     02  WKS-FIN-ENMDAT             PIC X(01)     VALUE 'N'.
006400         88  FIN-ENMDAT                           VALUE 'S'.
006500     02  WKS-PRIMERA-SW             PIC X(01)     VALUE 'S'.
006600         88  ES-PRIMERA-VEZ                       VALUE 'S'.
006700     02  WKS-PRIMER-DIA-PNL-SW      PIC X(01)     VALUE 'S'.
006800         88  ES-PRIMER-DIA-PNL                    VALUE 'S'.
006900     02  WKS-PRIMER-DIA-ENE-SW      PIC X(01)     VALUE 'S'.
007000         88  ES-PRIMER-DIA-ENE                    VALUE 'S'.
007100     02  FILLER                     PIC X(01).
007200******************************************************************
007300*              CONTADORES Y SUBINDICES (USO COMP)                *
007400******************************************************************
007500 01  WKS-CONTADORES.
007600     02  WKS-LEIDOS                 PIC 9(07)  COMP  VALUE 0.
007700     02  WKS-QH-IDX                 PIC 9(01)  COMP  VALUE 0.
007800     02  WKS-SLOT                   PIC 9(03)  COMP  VALUE 0.
007900     02  WKS-SLOT-0                 PIC 9(03)  COMP  VALUE 0.
008000     02  WKS-I                      PIC 9(03)  COMP  VALUE 0.
008100     02  WKS-MIN-HORA-IDX           PIC 9(02)  COMP  VALUE 0.
008200     02  WKS-MAX-HORA-IDX           PIC 9(02)  COMP  VALUE 0.
008300     02  FILLER                     PIC X(01).
008400******************************************************************
008500*              CLAVE DE CONTROL DE RUPTURA (FECHA/HORA)          *
008600******************************************************************
008700 01  WKS-CONTROL-CLAVE.
008800     02  WKS-FECHA-ANT              PIC X(10)     VALUE SPACES.
008900     02  WKS-HORA-ANT               PIC 9(02)     VALUE 0.
009000     02  FILLER                     PIC X(01).
009100******************************************************************
009200*   ANALISIS 2.1 - ENERGIA TOTAL EOLICA/SOLAR (MWH) TODO ARCHIVO *
009300******************************************************************
009400 01  WKS-ENERGIA-TOTALES.
009500     02  WKS-ENE-WIND-DA-TOT        PIC S9(11)V9999 VALUE 0.
009600     02  WKS-ENE-WIND-ID-TOT        PIC S9(11)V9999 VALUE 0.
009700     02  WKS-ENE-PV-DA-TOT          PIC S9(11)V9999 VALUE 0.
009800     02  WKS-ENE-PV-ID-TOT          PIC S9(11)V9999 VALUE 0.
009900     02  FILLER                     PIC X(01).
010000******************************************************************
010100*   ANALISIS 2.2 - PERFIL PROMEDIO DIARIO, 96 POSICIONES DE      *
010200*   CUARTO DE HORA (00:00, 00:15, ... 23:45)                     *
010300******************************************************************
010400 01  WKS-TABLA-PERFIL.
010500     02  WKS-PERFIL OCCURS 96 TIMES.
010600         04  WKS-PERFIL-CNT         PIC 9(05) COMP  VALUE 0.
010700         04  WKS-PERFIL-SUM-W-DA    PIC S9(09)V99   VALUE 0.
010800         04  WKS-PERFIL-SUM-W-ID    PIC S9(09)V99   VALUE 0.
010900         04  WKS-PERFIL-SUM-P-DA    PIC S9(09)V99   VALUE 0.
011000         04  WKS-PERFIL-SUM-P-ID    PIC S9(09)V99   VALUE 0.
011100         04  FILLER                 PIC X(01).
011200******************************************************************
011300*   ANALISIS 2.5 - PRECIO MEDIO DIA HABIL VS FIN DE SEMANA       *
011400******************************************************************
011500 01  WKS-SEMANA-PRECIOS.
011600     02  WKS-WD-SUM-PRECIO          PIC S9(09)V99   VALUE 0.
011700     02  WKS-WD-CNT                 PIC 9(07) COMP  VALUE 0.
011800     02  WKS-WE-SUM-PRECIO          PIC S9(09)V99   VALUE 0.
011900     02  WKS-WE-CNT                 PIC 9(07) COMP  VALUE 0.
012000     02  FILLER                     PIC X(01).
012100******************************************************************
012200*   ANALISIS 2.4 - DIA DE MAXIMA Y MINIMA ENERGIA RENOVABLE      *
012300******************************************************************
012400 01  WKS-EXTREMOS-DIA.
012500     02  WKS-MAXDIA-FECHA           PIC X(10)     VALUE SPACES.
012600     02  WKS-MAXDIA-FECHA-R REDEFINES WKS-MAXDIA-FECHA.
012700         03  WKS-MAXD-ANIO          PIC 9(04).
012800         03  FILLER                 PIC X(01).
012900         03  WKS-MAXD-MES           PIC 9(02).
013000         03  FILLER                 PIC X(01).
013100         03  WKS-MAXD-DIA           PIC 9(02).
013200     02  WKS-MAXDIA-ENERGIA         PIC S9(09)V9999 VALUE 0.
013300     02  WKS-MAXDIA-PRECIO          PIC S9(07)V9999 VALUE 0.
013400     02  WKS-MINDIA-FECHA           PIC X(10)     VALUE SPACES.
013500     02  WKS-MINDIA-FECHA-R REDEFINES WKS-MINDIA-FECHA.
013600         03  WKS-MIND-ANIO          PIC 9(04).
013700         03  FILLER                 PIC X(01).
013800         03  WKS-MIND-MES           PIC 9(02).
013900         03  FILLER                 PIC X(01).
014000         03  WKS-MIND-DIA           PIC 9(02).
014100     02  WKS-MINDIA-ENERGIA         PIC S9(09)V9999 VALUE 0.
014200     02  WKS-MINDIA-PRECIO          PIC S9(07)V9999 VALUE 0.
014300     02  FILLER                     PIC X(01).
014400******************************************************************
014500*   ACUMULACION DEL DIA EN CURSO (SE REINICIA EN CADA RUPTURA    *
014600*   DE FECHA); ALIMENTA LOS ANALISIS 2.4, 2.6 Y 2.7              *
014700******************************************************************
014800 01  WKS-DIA-ACC.
014900     02  WKS-DIA-ENE-RENOV          PIC S9(09)V9999 VALUE 0.
015000     02  WKS-DIA-SUM-DAPRICE        PIC S9(09)V99   VALUE 0.
015100     02  WKS-DIA-PRECIO-MEDIO       PIC S9(07)V9999 VALUE 0.
015200     02  WKS-DIA-CNT-QH             PIC 9(05) COMP  VALUE 0.
015300     02  WKS-DIA-PNL                PIC S9(09)V9999 VALUE 0.
015400     02  FILLER                     PIC X(01).
015500******************************************************************
015600*   ACUMULACION DEL CUARTO DE HORA DENTRO DE LA HORA EN CURSO    *
015700*   (SE REINICIA EN CADA RUPTURA DE HORA)                        *
015800******************************************************************
015900 01  WKS-QTR-ACC.
016000     02  WKS-QTR-CNT                PIC 9(01) COMP  VALUE 0.
016100     02  WKS-QTR-SUM-WIND-DA        PIC S9(09)V99   VALUE 0.
016200     02  WKS-QTR-SUM-WIND-ID        PIC S9(09)V99   VALUE 0.
016300     02  WKS-QTR-SUM-PV-DA          PIC S9(09)V99   VALUE 0.
016400     02  WKS-QTR-SUM-PV-ID          PIC S9(09)V99   VALUE 0.
016500     02  WKS-QTR-SUM-DA-PRICE       PIC S9(09)V99   VALUE 0.
016600     02  WKS-QTR-SUM-ID-PRICE-H     PIC S9(09)V99   VALUE 0.
016700     02  FILLER                     PIC X(01).
016800******************************************************************
016900*   MEDIAS HORARIAS RECIEN CERRADAS (SALIDA DE 300-CIERRA-GRUPO- *
017000*   HORA, ENTRADA DE LOS ANALISIS 2.3 Y 2.7)                     *
017100******************************************************************
017200 01  WKS-HORA-MEDIA.
017300     02  WKS-H-WIND-DA              PIC S9(07)V9999 VALUE 0.
017400     02  WKS-H-WIND-ID              PIC S9(07)V9999 VALUE 0.
017500     02  WKS-H-PV-DA                PIC S9(07)V9999 VALUE 0.
017600     02  WKS-H-PV-ID                PIC S9(07)V9999 VALUE 0.
017700     02  WKS-H-DA-PRICE             PIC S9(07)V9999 VALUE 0.
017800     02  WKS-H-ID-PRICE-H           PIC S9(07)V9999 VALUE 0.
017900     02  FILLER                     PIC X(01).
018000******************************************************************
018100*   PRECIO DA MEDIO DE CADA UNA DE LAS 24 HORAS DEL DIA EN       *
018200*   CURSO; ALIMENTA EL ANALISIS 2.6 (ARBITRAJE DE BATERIA)       *
018300******************************************************************
018400 01  WKS-DIA-ARRAY-PRECIO.
018500     02  WKS-HORA-PRECIO OCCURS 24 TIMES PIC S9(07)V9999 VALUE 0.
018600     02  FILLER                     PIC X(01).
018700******************************************************************
018800*   ANALISIS 2.3 - VALOR DE CAPTURA PONDERADO POR GENERACION     *
018900******************************************************************
019000 01  WKS-CAPTURA-ACC.
019100     02  WKS-CAP-NUM-WIND           PIC S9(13)V9999 VALUE 0.
019200     02  WKS-CAP-DEN-WIND           PIC S9(09)V9999 VALUE 0.
019300     02  WKS-CAP-NUM-PV             PIC S9(13)V9999 VALUE 0.
019400     02  WKS-CAP-DEN-PV             PIC S9(09)V9999 VALUE 0.
019500     02  WKS-CAP-SUM-DAPRICE        PIC S9(09)V9999 VALUE 0.
019600     02  WKS-CAP-CNT-HORAS          PIC 9(07) COMP  VALUE 0.
019700     02  FILLER                     PIC X(01).
019800******************************************************************
019900*   ANALISIS 2.6 - INGRESO POR ARBITRAJE DE BATERIA (CARGA       *
020000*   ANTES DE DESCARGA, CAPACIDAD FIJA 1 MWH)                     *
020100******************************************************************
020200 01  WKS-ARBITRAJE-ACC.
020300     02  WKS-TOTAL-ARBITRAJE        PIC S9(09)V9999 VALUE 0.
020400     02  WKS-CNT-DIAS-ARBITRAJE     PIC 9(05) COMP  VALUE 0.
020500     02  WKS-MIN-PRECIO-DIA         PIC S9(07)V9999 VALUE 0.
020600     02  WKS-MAX-PRECIO-DIA         PIC S9(07)V9999 VALUE 0.
020700     02  WKS-REVENUE-DIA            PIC S9(07)V9999 VALUE 0.
020800     02  FILLER                     PIC X(01).
020900******************************************************************
021000*   ANALISIS 2.7 - PARAMETROS DEL BACKTEST DE REVISION DE        *
021100*   PRONOSTICO (VALORES POR DEFECTO DE LA MESA)                  *
021200******************************************************************
021300 01  WKS-BACKTEST-PARM.
021400     02  WKS-PESO-WIND              PIC S9(01)V9999 VALUE +1.0000.
021500     02  WKS-PESO-PV                PIC S9(01)V9999 VALUE +1.0000.
021600     02  WKS-UMBRAL                 PIC S9(03)V9999 VALUE +0.
021700     02  WKS-POSICION-MW            PIC 9(05)       VALUE 100.
021800     02  FILLER                     PIC X(01).
021900 01  WKS-BACKTEST-CALC.
022000     02  WKS-WIND-DELTA             PIC S9(07)V9999 VALUE 0.
022100     02  WKS-PV-DELTA               PIC S9(07)V9999 VALUE 0.
022200     02  WKS-SENAL                  PIC S9(07)V9999 VALUE 0.
022300     02  WKS-POSICION               PIC S9(01)      VALUE 0.
022400     02  WKS-PNL-HORA               PIC S9(09)V9999 VALUE 0.
022500     02  FILLER                     PIC X(01).
022600 01  WKS-BACKTEST-TOTALES.
022700     02  WKS-PNL-TOTAL              PIC S9(11)V9999 VALUE 0.
022800     02  WKS-CNT-HORAS              PIC 9(07) COMP  VALUE 0.
022900     02  WKS-CNT-HORAS-POS          PIC 9(07) COMP  VALUE 0.
023000     02  FILLER                     PIC X(01).
023100*--> SERIE DIARIA DE PNL DEL BACKTEST Y CALCULO DEL DRAWDOWN
023200*    MAXIMO (CORREGIDO POR SOL-0417 PARA INCLUIR EL PRIMER DIA)
023300 01  WKS-BACKTEST-DIARIO.
023400     02  WKS-CUM-PNL                PIC S9(11)V9999 VALUE 0.
023500     02  WKS-MAX-CUM-PNL            PIC S9(11)V9999 VALUE 0.
023600     02  WKS-DRAWDOWN               PIC S9(11)V9999 VALUE 0.
023700     02  WKS-DD-TEMP                PIC S9(11)V9999 VALUE 0.
023800     02  WKS-MAX-DIA-PNL            PIC S9(09)V9999 VALUE 0.
023900     02  WKS-MIN-DIA-PNL            PIC S9(09)V9999 VALUE 0.
024000     02  WKS-SUM-DIA-PNL            PIC S9(11)V9999 VALUE 0.
024100     02  WKS-CNT-DIAS-PNL           PIC 9(05) COMP  VALUE 0.
024200     02  FILLER                     PIC X(01).
024300******************************************************************
024400*                    MASCARAS DE IMPRESION                       *
024500******************************************************************
024600 01  WKS-MASCARAS.
024700     02  WKS-ENE-EDIT               PIC ZZZZZZZZ9.9999.
024800     02  WKS-PRECIO-EDIT            PIC -ZZZZZZ9.9999.
024900     02  WKS-PNL-EDIT               PIC -ZZZZZZZZZ9.99.
025000     02  WKS-CNT-EDIT               PIC ZZZZZZ9.
025100     02  WKS-PCT-EDIT               PIC ZZ9.99.
025200     02  WKS-HORA-EDIT              PIC 99.
025300     02  WKS-MIN-EDIT               PIC 99.
025400     02  FILLER                     PIC X(01).
025500******************************************************************
025600 PROCEDURE DIVISION.
025700******************************************************************
025800*                S E C C I O N   P R I N C I P A L               *
025900******************************************************************
026000 000-MAIN-ANALISIS SECTION.
026100     PERFORM 100-ABRE-ARCHIVO         THRU 100-ABRE-ARCHIVO-E
026200     PERFORM 110-LEE-PRIMER-REGISTRO  THRU 110-LEE-PRIMER-REGISTRO-E
026300     PERFORM 200-PROCESA-REGISTRO     THRU 200-PROCESA-REGISTRO-E
026400             UNTIL FIN-ENMDAT
026500     IF WKS-LEIDOS > 0
026600        PERFORM 300-CIERRA-GRUPO-HORA THRU 300-CIERRA-GRUPO-HORA-E
026700        PERFORM 400-CIERRA-GRUPO-DIA  THRU 400-CIERRA-GRUPO-DIA-E
026800     ELSE
026900        SET ARCHIVO-VACIO TO TRUE
027000     END-IF
027100     PERFORM 510-MUESTRA-ANALISIS-1
027200     PERFORM 520-MUESTRA-ANALISIS-2
027300     PERFORM 530-MUESTRA-ANALISIS-3
027400     PERFORM 540-MUESTRA-ANALISIS-4
027500     PERFORM 550-MUESTRA-ANALISIS-5
027600     PERFORM 560-MUESTRA-ANALISIS-6
027700     PERFORM 570-MUESTRA-ANALISIS-7
027800     IF ARCHIVO-VACIO
027900        DISPLAY "ENMDAT LLEGO VACIO; LOS SIETE ANALISIS QUEDAN EN CERO"
028000     END-IF
028100     DISPLAY "BLOQUES DE ANALISIS IMPRESOS: " WKS-BLOQUES-IMPRESOS
028200     PERFORM 900-CIERRA-ARCHIVO       THRU 900-CIERRA-ARCHIVO-E
028300     STOP RUN.
028400 000-MAIN-ANALISIS-E. EXIT.
028500
028600 100-ABRE-ARCHIVO SECTION.
028700     OPEN INPUT ENMDAT
028800     IF FS-ENMDAT = 97
028900        MOVE ZEROS TO FS-ENMDAT
029000     END-IF
029100     IF FS-ENMDAT NOT = 0
029200        DISPLAY "================================================"
029300                 UPON CONSOLE
029400        DISPLAY "  ERROR AL ABRIR EL ARCHIVO DE DATOS DE MERCADO "
029500                 UPON CONSOLE
029600        DISPLAY " FILE STATUS ENMDAT : (" FS-ENMDAT ")"
029700                 UPON CONSOLE
029800        DISPLAY "================================================"
029900                 UPON CONSOLE
030000        MOVE 91 TO RETURN-CODE
030100        STOP RUN
030200     END-IF.
030300 100-ABRE-ARCHIVO-E. EXIT.
030400
030500 110-LEE-PRIMER-REGISTRO SECTION.
030600     READ ENMDAT
030700          AT END SET FIN-ENMDAT TO TRUE
030800     END-READ.
030900 110-LEE-PRIMER-REGISTRO-E. EXIT.
031000
031100******************************************************************
031200*   DETECTA RUPTURA DE HORA Y DE FECHA CONTRA LA CLAVE ANTERIOR, *
031300*   ACUMULA EL REGISTRO ACTUAL Y LEE EL SIGUIENTE                *
031400******************************************************************
031500 200-PROCESA-REGISTRO SECTION.
031600     IF NOT ES-PRIMERA-VEZ
031700        IF MKT-DATE NOT = WKS-FECHA-ANT OR
031800           MKT-HOUR NOT = WKS-HORA-ANT
031900           PERFORM 300-CIERRA-GRUPO-HORA
032000        END-IF
032100        IF MKT-DATE NOT = WKS-FECHA-ANT
032200           PERFORM 400-CIERRA-GRUPO-DIA
032300        END-IF
032400     END-IF
032500     MOVE 'N'      TO WKS-PRIMERA-SW
032600     MOVE MKT-DATE TO WKS-FECHA-ANT
032700     MOVE MKT-HOUR TO WKS-HORA-ANT
032800*--> RANGO 210 A 250: SI EL MINUTO VIENE INVALIDO, 220 SALTA CON
032900*    GO TO DIRECTO AL EXIT DE 250 Y NO SE ACUMULAN LOS ANALISIS
033000*    2.5/2.4/2.3-2.7 CON UN REGISTRO DE CALIDAD DUDOSA
033100     PERFORM 210-ACUMULA-ENERGIA THRU 250-ACUMULA-TRIMESTRE-HORA-E
033200     ADD 1 TO WKS-LEIDOS
033300     READ ENMDAT
033400          AT END SET FIN-ENMDAT TO TRUE
033500     END-READ.
033600 200-PROCESA-REGISTRO-E. EXIT.
033700
033800*--> ANALISIS 2.1: ENERGIA TOTAL, FACTOR 0.25 MWH POR CUARTO
033900 210-ACUMULA-ENERGIA SECTION.
034000     COMPUTE WKS-ENE-WIND-DA-TOT = WKS-ENE-WIND-DA-TOT +
034100             (MKT-WIND-DA * 0.25)
034200     COMPUTE WKS-ENE-WIND-ID-TOT = WKS-ENE-WIND-ID-TOT +
034300             (MKT-WIND-ID * 0.25)
034400     COMPUTE WKS-ENE-PV-DA-TOT   = WKS-ENE-PV-DA-TOT   +
034500             (MKT-PV-DA   * 0.25)
034600     COMPUTE WKS-ENE-PV-ID-TOT   = WKS-ENE-PV-ID-TOT   +
034700             (MKT-PV-ID   * 0.25).
034800 210-ACUMULA-ENERGIA-E. EXIT.
034900
035000*--> ANALISIS 2.2: PERFIL PROMEDIO, UBICA LA POSICION 1-96
035100 220-ACUMULA-PERFIL SECTION.
035200     EVALUATE MKT-MINUTE
035300         WHEN 00  MOVE 0 TO WKS-QH-IDX
035400         WHEN 15  MOVE 1 TO WKS-QH-IDX
035500         WHEN 30  MOVE 2 TO WKS-QH-IDX
035600         WHEN 45  MOVE 3 TO WKS-QH-IDX
035700         WHEN OTHER
035800             DISPLAY "ENMDAT, MINUTO INVALIDO: " MKT-MINUTE
035900                     UPON CONSOLE
036000             GO TO 250-ACUMULA-TRIMESTRE-HORA-E
036100     END-EVALUATE
036200     COMPUTE WKS-SLOT = (MKT-HOUR * 4) + WKS-QH-IDX + 1
036300     ADD 1            TO WKS-PERFIL-CNT      (WKS-SLOT)
036400     ADD MKT-WIND-DA  TO WKS-PERFIL-SUM-W-DA  (WKS-SLOT)
036500     ADD MKT-WIND-ID  TO WKS-PERFIL-SUM-W-ID  (WKS-SLOT)
036600     ADD MKT-PV-DA    TO WKS-PERFIL-SUM-P-DA  (WKS-SLOT)
036700     ADD MKT-PV-ID    TO WKS-PERFIL-SUM-P-ID  (WKS-SLOT).
036800 220-ACUMULA-PERFIL-E. EXIT.
036900
037000*--> ANALISIS 2.5: PRECIO DA, DIA HABIL VS FIN DE SEMANA
037100 230-ACUMULA-SEMANA SECTION.
037200     EVALUATE TRUE
037300         WHEN MKT-ES-DIA-HABIL
037400             ADD MKT-DA-PRICE TO WKS-WD-SUM-PRECIO
037500             ADD 1            TO WKS-WD-CNT
037600         WHEN MKT-ES-FIN-DE-SEMANA
037700             ADD MKT-DA-PRICE TO WKS-WE-SUM-PRECIO
037800             ADD 1            TO WKS-WE-CNT
037900     END-EVALUATE.
038000 230-ACUMULA-SEMANA-E. EXIT.
038100
038200*--> ANALISIS 2.4: ACUMULA ENERGIA RENOVABLE Y PRECIO DEL DIA
038300 240-ACUMULA-EXTREMO-QH SECTION.
038400     COMPUTE WKS-DIA-ENE-RENOV = WKS-DIA-ENE-RENOV +
038500             ((MKT-WIND-DA + MKT-PV-DA) * 0.25)
038600     ADD MKT-DA-PRICE TO WKS-DIA-SUM-DAPRICE
038700     ADD 1            TO WKS-DIA-CNT-QH.
038800 240-ACUMULA-EXTREMO-QH-E. EXIT.
038900
039000*--> ACUMULA EL CUARTO DE HORA EN LA HORA EN CURSO (ALIMENTA LOS
039100*    ANALISIS 2.3, 2.6 Y 2.7 AL CERRAR LA HORA)
039200 250-ACUMULA-TRIMESTRE-HORA SECTION.
039300     ADD 1                TO WKS-QTR-CNT
039400     ADD MKT-WIND-DA      TO WKS-QTR-SUM-WIND-DA
039500     ADD MKT-WIND-ID      TO WKS-QTR-SUM-WIND-ID
039600     ADD MKT-PV-DA        TO WKS-QTR-SUM-PV-DA
039700     ADD MKT-PV-ID        TO WKS-QTR-SUM-PV-ID
039800     ADD MKT-DA-PRICE     TO WKS-QTR-SUM-DA-PRICE
039900     ADD MKT-ID-PRICE-H   TO WKS-QTR-SUM-ID-PRICE-H.
040000 250-ACUMULA-TRIMESTRE-HORA-E. EXIT.
040100
040200******************************************************************
040300*   RUPTURA DE HORA: PROMEDIA LOS CUARTOS ACUMULADOS, GUARDA EL  *
040400*   PRECIO DA DE LA HORA EN LA TABLA DIARIA Y ALIMENTA 2.3/2.7   *
040500******************************************************************
040600 300-CIERRA-GRUPO-HORA SECTION.
040700     IF WKS-QTR-CNT > 0
040800        COMPUTE WKS-H-WIND-DA    ROUNDED =
040900                WKS-QTR-SUM-WIND-DA    / WKS-QTR-CNT
041000        COMPUTE WKS-H-WIND-ID    ROUNDED =
041100                WKS-QTR-SUM-WIND-ID    / WKS-QTR-CNT
041200        COMPUTE WKS-H-PV-DA      ROUNDED =
041300                WKS-QTR-SUM-PV-DA      / WKS-QTR-CNT
041400        COMPUTE WKS-H-PV-ID      ROUNDED =
041500                WKS-QTR-SUM-PV-ID      / WKS-QTR-CNT
041600        COMPUTE WKS-H-DA-PRICE   ROUNDED =
041700                WKS-QTR-SUM-DA-PRICE   / WKS-QTR-CNT
041800        COMPUTE WKS-H-ID-PRICE-H ROUNDED =
041900                WKS-QTR-SUM-ID-PRICE-H / WKS-QTR-CNT
042000        COMPUTE WKS-I = WKS-HORA-ANT + 1
042100        MOVE WKS-H-DA-PRICE TO WKS-HORA-PRECIO (WKS-I)
042200        PERFORM 310-ACUMULA-CAPTURA
042300        PERFORM 320-ACUMULA-BACKTEST-HORA
042400        INITIALIZE WKS-QTR-ACC
042500     END-IF.
042600 300-CIERRA-GRUPO-HORA-E. EXIT.
042700
042800*--> ANALISIS 2.3: NUMERADOR Y DENOMINADOR DEL VALOR DE CAPTURA
042900 310-ACUMULA-CAPTURA SECTION.
043000     COMPUTE WKS-CAP-NUM-WIND = WKS-CAP-NUM-WIND +
043100             (WKS-H-WIND-DA * WKS-H-DA-PRICE)
043200     ADD WKS-H-WIND-DA TO WKS-CAP-DEN-WIND
043300     COMPUTE WKS-CAP-NUM-PV   = WKS-CAP-NUM-PV   +
043400             (WKS-H-PV-DA   * WKS-H-DA-PRICE)
043500     ADD WKS-H-PV-DA   TO WKS-CAP-DEN-PV
043600     ADD WKS-H-DA-PRICE TO WKS-CAP-SUM-DAPRICE
043700     ADD 1              TO WKS-CAP-CNT-HORAS.
043800 310-ACUMULA-CAPTURA-E. EXIT.
043900
044000*--> ANALISIS 2.7: SEÑAL DE REVISION, POSICION Y PNL DE LA HORA
044100 320-ACUMULA-BACKTEST-HORA SECTION.
044200     COMPUTE WKS-WIND-DELTA = WKS-H-WIND-ID - WKS-H-WIND-DA
044300     COMPUTE WKS-PV-DELTA   = WKS-H-PV-ID   - WKS-H-PV-DA
044400     COMPUTE WKS-SENAL = (WKS-PESO-WIND * WKS-WIND-DELTA) +
044500                          (WKS-PESO-PV   * WKS-PV-DELTA)
044600     EVALUATE TRUE
044700         WHEN WKS-SENAL >  WKS-UMBRAL
044800             MOVE -1 TO WKS-POSICION
044900         WHEN WKS-SENAL < (0 - WKS-UMBRAL)
045000             MOVE  1 TO WKS-POSICION
045100         WHEN OTHER
045200             MOVE  0 TO WKS-POSICION
045300     END-EVALUATE
045400     COMPUTE WKS-PNL-HORA = WKS-POSICION *
045500             (WKS-H-ID-PRICE-H - WKS-H-DA-PRICE) * WKS-POSICION-MW
045600     ADD WKS-PNL-HORA TO WKS-PNL-TOTAL
045700     ADD WKS-PNL-HORA TO WKS-DIA-PNL
045800     ADD 1            TO WKS-CNT-HORAS
045900     IF WKS-PNL-HORA > 0
046000        ADD 1 TO WKS-CNT-HORAS-POS
046100     END-IF.
046200 320-ACUMULA-BACKTEST-HORA-E. EXIT.
046300
046400******************************************************************
046500*   RUPTURA DE FECHA: CIERRA EL DIA PARA LOS ANALISIS 2.4, 2.6   *
046600*   Y 2.7, Y REINICIA LOS ACUMULADORES DIARIOS                   *
046700******************************************************************
046800 400-CIERRA-GRUPO-DIA SECTION.
046900     IF WKS-DIA-CNT-QH > 0
047000        PERFORM 410-ACUMULA-EXTREMO-DIA
047100        PERFORM 420-ACUMULA-ARBITRAJE-DIA
047200        PERFORM 430-ACUMULA-PNL-DIARIO
047300        INITIALIZE WKS-DIA-ACC
047400        INITIALIZE WKS-DIA-ARRAY-PRECIO
047500     END-IF.
047600 400-CIERRA-GRUPO-DIA-E. EXIT.
047700
047800*--> ANALISIS 2.4: COMPARA CONTRA LOS EXTREMOS VISTOS HASTA AHORA
047900 410-ACUMULA-EXTREMO-DIA SECTION.
048000     COMPUTE WKS-DIA-PRECIO-MEDIO ROUNDED =
048100             WKS-DIA-SUM-DAPRICE / WKS-DIA-CNT-QH
048200     IF ES-PRIMER-DIA-ENE
048300        MOVE WKS-FECHA-ANT        TO WKS-MAXDIA-FECHA
048400        MOVE WKS-DIA-ENE-RENOV    TO WKS-MAXDIA-ENERGIA
048500        MOVE WKS-DIA-PRECIO-MEDIO TO WKS-MAXDIA-PRECIO
048600        MOVE WKS-FECHA-ANT        TO WKS-MINDIA-FECHA
048700        MOVE WKS-DIA-ENE-RENOV    TO WKS-MINDIA-ENERGIA
048800        MOVE WKS-DIA-PRECIO-MEDIO TO WKS-MINDIA-PRECIO
048900        MOVE 'N' TO WKS-PRIMER-DIA-ENE-SW
049000     ELSE
049100        IF WKS-DIA-ENE-RENOV > WKS-MAXDIA-ENERGIA
049200           MOVE WKS-FECHA-ANT        TO WKS-MAXDIA-FECHA
049300           MOVE WKS-DIA-ENE-RENOV    TO WKS-MAXDIA-ENERGIA
049400           MOVE WKS-DIA-PRECIO-MEDIO TO WKS-MAXDIA-PRECIO
049500        END-IF
049600        IF WKS-DIA-ENE-RENOV < WKS-MINDIA-ENERGIA
049700           MOVE WKS-FECHA-ANT        TO WKS-MINDIA-FECHA
049800           MOVE WKS-DIA-ENE-RENOV    TO WKS-MINDIA-ENERGIA
049900           MOVE WKS-DIA-PRECIO-MEDIO TO WKS-MINDIA-PRECIO
050000        END-IF
050100     END-IF.
050200 410-ACUMULA-EXTREMO-DIA-E. EXIT.
050300
050400*--> ANALISIS 2.6: CARGA EN LA HORA MAS BARATA, DESCARGA DESPUES
050500 420-ACUMULA-ARBITRAJE-DIA SECTION.
050600     MOVE 1 TO WKS-MIN-HORA-IDX
050700     MOVE WKS-HORA-PRECIO (1) TO WKS-MIN-PRECIO-DIA
050800     PERFORM 421-BUSCA-MINIMO VARYING WKS-I FROM 2 BY 1
050900             UNTIL WKS-I > 24
051000     MOVE WKS-MIN-HORA-IDX TO WKS-MAX-HORA-IDX
051100     MOVE WKS-HORA-PRECIO (WKS-MIN-HORA-IDX) TO WKS-MAX-PRECIO-DIA
051200     PERFORM 422-BUSCA-MAXIMO VARYING WKS-I
051300             FROM WKS-MIN-HORA-IDX BY 1 UNTIL WKS-I > 24
051400     COMPUTE WKS-REVENUE-DIA = WKS-MAX-PRECIO-DIA -
051500             WKS-MIN-PRECIO-DIA
051600     ADD WKS-REVENUE-DIA TO WKS-TOTAL-ARBITRAJE
051700     ADD 1               TO WKS-CNT-DIAS-ARBITRAJE.
051800 420-ACUMULA-ARBITRAJE-DIA-E. EXIT.
051900
052000 421-BUSCA-MINIMO SECTION.
052100     IF WKS-HORA-PRECIO (WKS-I) < WKS-MIN-PRECIO-DIA
052200        MOVE WKS-HORA-PRECIO (WKS-I) TO WKS-MIN-PRECIO-DIA
052300        MOVE WKS-I                   TO WKS-MIN-HORA-IDX
052400     END-IF.
052500 421-BUSCA-MINIMO-E. EXIT.
052600
052700 422-BUSCA-MAXIMO SECTION.
052800     IF WKS-HORA-PRECIO (WKS-I) > WKS-MAX-PRECIO-DIA
052900        MOVE WKS-HORA-PRECIO (WKS-I) TO WKS-MAX-PRECIO-DIA
053000     END-IF.
053100 422-BUSCA-MAXIMO-E. EXIT.
053200
053300*--> ANALISIS 2.7: SERIE DIARIA DE PNL Y DRAWDOWN MAXIMO
053400 430-ACUMULA-PNL-DIARIO SECTION.
053500     ADD WKS-DIA-PNL TO WKS-CUM-PNL
053600     IF ES-PRIMER-DIA-PNL
053700        MOVE WKS-CUM-PNL TO WKS-MAX-CUM-PNL
053800        MOVE WKS-DIA-PNL TO WKS-MAX-DIA-PNL
053900        MOVE WKS-DIA-PNL TO WKS-MIN-DIA-PNL
054000        MOVE 0           TO WKS-DRAWDOWN
054100        MOVE 'N'         TO WKS-PRIMER-DIA-PNL-SW
054200     ELSE
054300        IF WKS-CUM-PNL > WKS-MAX-CUM-PNL
054400           MOVE WKS-CUM-PNL TO WKS-MAX-CUM-PNL
054500        END-IF
054600        IF WKS-DIA-PNL > WKS-MAX-DIA-PNL
054700           MOVE WKS-DIA-PNL TO WKS-MAX-DIA-PNL
054800        END-IF
054900        IF WKS-DIA-PNL < WKS-MIN-DIA-PNL
055000           MOVE WKS-DIA-PNL TO WKS-MIN-DIA-PNL
055100        END-IF
055200     END-IF
055300     COMPUTE WKS-DD-TEMP = WKS-CUM-PNL - WKS-MAX-CUM-PNL
055400     IF WKS-DD-TEMP < WKS-DRAWDOWN
055500        MOVE WKS-DD-TEMP TO WKS-DRAWDOWN
055600     END-IF
055700     ADD WKS-DIA-PNL TO WKS-SUM-DIA-PNL
055800     ADD 1           TO WKS-CNT-DIAS-PNL.
055900 430-ACUMULA-PNL-DIARIO-E. EXIT.
056000
056100******************************************************************
056200*                 IMPRESION DE LOS SIETE ANALISIS                *
056300******************************************************************
056400 510-MUESTRA-ANALISIS-1 SECTION.
056500     DISPLAY "=========================================="
056600     DISPLAY "2.1 ENERGIA TOTAL DEL ARCHIVO (MWH)"
056700     MOVE WKS-ENE-WIND-DA-TOT TO WKS-ENE-EDIT
056800     DISPLAY "    EOLICA  DIARIO     : " WKS-ENE-EDIT
056900     MOVE WKS-ENE-WIND-ID-TOT TO WKS-ENE-EDIT
057000     DISPLAY "    EOLICA  INTRADIARIO: " WKS-ENE-EDIT
057100     MOVE WKS-ENE-PV-DA-TOT   TO WKS-ENE-EDIT
057200     DISPLAY "    SOLAR   DIARIO     : " WKS-ENE-EDIT
057300     MOVE WKS-ENE-PV-ID-TOT   TO WKS-ENE-EDIT
057400     DISPLAY "    SOLAR   INTRADIARIO: " WKS-ENE-EDIT.
057500     ADD 1 TO WKS-BLOQUES-IMPRESOS.
057600 510-MUESTRA-ANALISIS-1-E. EXIT.
057700
057800 520-MUESTRA-ANALISIS-2 SECTION.
057900     DISPLAY "=========================================="
058000     DISPLAY "2.2 PERFIL PROMEDIO DIARIO (96 CUARTOS)"
058100     PERFORM 525-IMPRIME-SLOT-PERFIL VARYING WKS-I FROM 1 BY 1
058200             UNTIL WKS-I > 96.
058300     ADD 1 TO WKS-BLOQUES-IMPRESOS.
058400 520-MUESTRA-ANALISIS-2-E. EXIT.
058500
058600 525-IMPRIME-SLOT-PERFIL SECTION.
058700     IF WKS-PERFIL-CNT (WKS-I) > 0
058800        COMPUTE WKS-SLOT-0 = WKS-I - 1
058900        DIVIDE WKS-SLOT-0 BY 4 GIVING WKS-HORA-EDIT
059000               REMAINDER WKS-QH-IDX
059100        COMPUTE WKS-MIN-EDIT = WKS-QH-IDX * 15
059200        COMPUTE WKS-ENE-EDIT ROUNDED =
059300                WKS-PERFIL-SUM-W-DA (WKS-I) / WKS-PERFIL-CNT (WKS-I)
059400        DISPLAY "    " WKS-HORA-EDIT ":" WKS-MIN-EDIT
059500                "  WIND-DA=" WKS-ENE-EDIT
059600        COMPUTE WKS-ENE-EDIT ROUNDED =
059700                WKS-PERFIL-SUM-W-ID (WKS-I) / WKS-PERFIL-CNT (WKS-I)
059800        DISPLAY "           WIND-ID=" WKS-ENE-EDIT
059900        COMPUTE WKS-ENE-EDIT ROUNDED =
060000                WKS-PERFIL-SUM-P-DA (WKS-I) / WKS-PERFIL-CNT (WKS-I)
060100        DISPLAY "           PV-DA  =" WKS-ENE-EDIT
060200        COMPUTE WKS-ENE-EDIT ROUNDED =
060300                WKS-PERFIL-SUM-P-ID (WKS-I) / WKS-PERFIL-CNT (WKS-I)
060400        DISPLAY "           PV-ID  =" WKS-ENE-EDIT
060500     END-IF.
060600 525-IMPRIME-SLOT-PERFIL-E. EXIT.
060700
060800 530-MUESTRA-ANALISIS-3 SECTION.
060900     DISPLAY "=========================================="
061000     DISPLAY "2.3 VALOR DE CAPTURA PONDERADO POR GENERACION"
061100     IF WKS-CAP-DEN-WIND > 0
061200        COMPUTE WKS-PRECIO-EDIT ROUNDED =
061300                WKS-CAP-NUM-WIND / WKS-CAP-DEN-WIND
061400     ELSE
061500        MOVE 0 TO WKS-PRECIO-EDIT
061600     END-IF
061700     DISPLAY "    CAPTURA EOLICA (EUR/MWH) : " WKS-PRECIO-EDIT
061800     IF WKS-CAP-DEN-PV > 0
061900        COMPUTE WKS-PRECIO-EDIT ROUNDED =
062000                WKS-CAP-NUM-PV / WKS-CAP-DEN-PV
062100     ELSE
062200        MOVE 0 TO WKS-PRECIO-EDIT
062300     END-IF
062400     DISPLAY "    CAPTURA SOLAR  (EUR/MWH) : " WKS-PRECIO-EDIT
062500     IF WKS-CAP-CNT-HORAS > 0
062600        COMPUTE WKS-PRECIO-EDIT ROUNDED =
062700                WKS-CAP-SUM-DAPRICE / WKS-CAP-CNT-HORAS
062800     ELSE
062900        MOVE 0 TO WKS-PRECIO-EDIT
063000     END-IF
063100     DISPLAY "    PRECIO DA MEDIO (EUR/MWH): " WKS-PRECIO-EDIT.
063200     ADD 1 TO WKS-BLOQUES-IMPRESOS.
063300 530-MUESTRA-ANALISIS-3-E. EXIT.
063400
063500 540-MUESTRA-ANALISIS-4 SECTION.
063600     DISPLAY "=========================================="
063700     DISPLAY "2.4 DIAS EXTREMOS DE ENERGIA RENOVABLE"
063800     DISPLAY "    MAXIMO  " WKS-MAXD-DIA "/" WKS-MAXD-MES "/"
063900             WKS-MAXD-ANIO
064000     MOVE WKS-MAXDIA-ENERGIA TO WKS-ENE-EDIT
064100     DISPLAY "            ENERGIA (MWH): " WKS-ENE-EDIT
064200     MOVE WKS-MAXDIA-PRECIO  TO WKS-PRECIO-EDIT
064300     DISPLAY "            PRECIO DA MEDIO: " WKS-PRECIO-EDIT
064400     DISPLAY "    MINIMO  " WKS-MIND-DIA "/" WKS-MIND-MES "/"
064500             WKS-MIND-ANIO
064600     MOVE WKS-MINDIA-ENERGIA TO WKS-ENE-EDIT
064700     DISPLAY "            ENERGIA (MWH): " WKS-ENE-EDIT
064800     MOVE WKS-MINDIA-PRECIO  TO WKS-PRECIO-EDIT
064900     DISPLAY "            PRECIO DA MEDIO: " WKS-PRECIO-EDIT.
065000     ADD 1 TO WKS-BLOQUES-IMPRESOS.
065100 540-MUESTRA-ANALISIS-4-E. EXIT.
065200
065300 550-MUESTRA-ANALISIS-5 SECTION.
065400     DISPLAY "=========================================="
065500     DISPLAY "2.5 PRECIO DA MEDIO, DIA HABIL VS FIN DE SEMANA"
065600     IF WKS-WD-CNT > 0
065700        COMPUTE WKS-PRECIO-EDIT ROUNDED =
065800                WKS-WD-SUM-PRECIO / WKS-WD-CNT
065900     ELSE
066000        MOVE 0 TO WKS-PRECIO-EDIT
066100     END-IF
066200     DISPLAY "    DIA HABIL    (EUR/MWH): " WKS-PRECIO-EDIT
066300     IF WKS-WE-CNT > 0
066400        COMPUTE WKS-PRECIO-EDIT ROUNDED =
066500                WKS-WE-SUM-PRECIO / WKS-WE-CNT
066600     ELSE
066700        MOVE 0 TO WKS-PRECIO-EDIT
066800     END-IF
066900     DISPLAY "    FIN DE SEMANA(EUR/MWH): " WKS-PRECIO-EDIT.
067000     ADD 1 TO WKS-BLOQUES-IMPRESOS.
067100 550-MUESTRA-ANALISIS-5-E. EXIT.
067200
067300 560-MUESTRA-ANALISIS-6 SECTION.
067400     DISPLAY "=========================================="
067500     DISPLAY "2.6 INGRESO POR ARBITRAJE DE BATERIA (CAP. 1 MWH)"
067600     MOVE WKS-TOTAL-ARBITRAJE TO WKS-PNL-EDIT
067700     DISPLAY "    INGRESO TOTAL (EUR)  : " WKS-PNL-EDIT
067800     IF WKS-CNT-DIAS-ARBITRAJE > 0
067900        COMPUTE WKS-PNL-EDIT ROUNDED =
068000                WKS-TOTAL-ARBITRAJE / WKS-CNT-DIAS-ARBITRAJE
068100     ELSE
068200        MOVE 0 TO WKS-PNL-EDIT
068300     END-IF
068400     DISPLAY "    INGRESO MEDIO/DIA(EUR): " WKS-PNL-EDIT.
068500     ADD 1 TO WKS-BLOQUES-IMPRESOS.
068600 560-MUESTRA-ANALISIS-6-E. EXIT.
068700
068800 570-MUESTRA-ANALISIS-7 SECTION.
068900     DISPLAY "=========================================="
069000     DISPLAY "2.7 BACKTEST DE REVISION DE PRONOSTICO"
069100     MOVE WKS-PNL-TOTAL TO WKS-PNL-EDIT
069200     DISPLAY "    PNL TOTAL (EUR)         : " WKS-PNL-EDIT
069300     MOVE WKS-CNT-HORAS TO WKS-CNT-EDIT
069400     DISPLAY "    HORAS PROCESADAS        : " WKS-CNT-EDIT
069500     IF WKS-CNT-HORAS > 0
069600        COMPUTE WKS-PCT-EDIT ROUNDED =
069700                (WKS-CNT-HORAS-POS / WKS-CNT-HORAS) * 100
069800     ELSE
069900        MOVE 0 TO WKS-PCT-EDIT
070000     END-IF
070100     DISPLAY "    PORCENTAJE HORAS GANADORAS (%): " WKS-PCT-EDIT
070200     IF WKS-CNT-DIAS-PNL > 0
070300        COMPUTE WKS-PNL-EDIT ROUNDED =
070400                WKS-SUM-DIA-PNL / WKS-CNT-DIAS-PNL
070500     ELSE
070600        MOVE 0 TO WKS-PNL-EDIT
070700     END-IF
070800     DISPLAY "    PNL DIARIO MEDIO (EUR)  : " WKS-PNL-EDIT
070900     MOVE WKS-MAX-DIA-PNL TO WKS-PNL-EDIT
071000     DISPLAY "    PNL DIARIO MAXIMO (EUR) : " WKS-PNL-EDIT
071100     MOVE WKS-MIN-DIA-PNL TO WKS-PNL-EDIT
071200     DISPLAY "    PNL DIARIO MINIMO (EUR) : " WKS-PNL-EDIT
071300     MOVE WKS-DRAWDOWN TO WKS-PNL-EDIT
071400     DISPLAY "    DRAWDOWN MAXIMO (EUR)   : " WKS-PNL-EDIT.
071500     ADD 1 TO WKS-BLOQUES-IMPRESOS.
071600 570-MUESTRA-ANALISIS-7-E. EXIT.
071700
071800******************************************************************
071900 900-CIERRA-ARCHIVO SECTION.
072000     CLOSE ENMDAT.
072100 900-CIERRA-ARCHIVO-E. EXIT.
