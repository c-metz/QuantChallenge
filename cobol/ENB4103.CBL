000100******************************************************************
000200* FECHA       : 11/08/1995                                       *
000300* PROGRAMADOR : RAUL MAURICIO LARA CONDE (RMLC)                  *
000400* APLICACION  : NEGOCIACION DE ENERGIA                           *
000500* PROGRAMA    : ENB4103                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA EL ARCHIVO DE SEÑALES         *
000800*             : DIRECCIONALES (ENSENL) QUE PRODUCE EL MODELO DE  *
000900*             : LA MESA Y LO CONVIERTE EN PARES DE NEGOCIACIONES *
001000*             : DIARIO/INTRADIARIO (ENNEGT), UNA COMPRA Y UNA    *
001100*             : VENTA DE 100 MW POR CADA SEÑAL DISTINTA DE CERO. *
001200* ARCHIVOS    : ENSENL (ENTRADA, SECUENCIAL, ORDENADO)           *
001300*             : ENNEGT (SALIDA, SECUENCIAL)                      *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* SALIDA      : ENNEGT, TOTALES DE CONTROL POR SYSOUT            *
001600******************************************************************
001700*                  C O N T R O L   D E   C A M B I O S           *
001800******************************************************************
001900*  11/08/1995  RMLC  SOL-0255  VERSION ORIGINAL                  *B4103001
002000*  03/04/1997  RMLC  SOL-0340  CORRIGE EL CALCULO DE LA FECHA DE *B4103002
002100*              DECISION CUANDO LA SEÑAL CAE EL PRIMERO DE MES    *
002200*  30/11/1998  CGTR  SOL-0410  REVISION DE CAMPOS DE FECHA PARA  *B4103003
002300*              EL CAMBIO DE SIGLO, SIN IMPACTO EN ESTE PROGRAMA  *
002400*  22/02/1999  CGTR  SOL-0415  CORRIGE EL AVANCE DE MES EN LA    *B4103004
002500*              PIERNA INTRADIARIA CUANDO LA HORA DE DECISION ES  *
002600*              EL ULTIMO DIA DEL MES                             *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.     ENB4103.
003000 AUTHOR.         RAUL MAURICIO LARA CONDE.
003100 INSTALLATION.   MESA DE NEGOCIACION DE ENERGIA - BACK OFFICE.
003200 DATE-WRITTEN.   11/08/1995.
003300 DATE-COMPILED.  22/02/1999.
003400 SECURITY.       USO INTERNO - CONFIDENCIAL BACK OFFICE.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ENSENL  ASSIGN   TO ENSENL
004200            ORGANIZATION     IS SEQUENTIAL
004300            ACCESS MODE      IS SEQUENTIAL
004400            FILE STATUS      IS FS-ENSENL.
004500     SELECT ENNEGT  ASSIGN   TO ENNEGT
004600            ORGANIZATION     IS SEQUENTIAL
004700            ACCESS MODE      IS SEQUENTIAL
004800            FILE STATUS      IS FS-ENNEGT.
004900 DATA DIVISION.
005000 FILE SECTION.
005100******************************************************************
005200*           ARCHIVO DE SEÑALES DIRECCIONALES (ENTRADA)           *
005300******************************************************************
005400 FD  ENSENL
005500     RECORDING MODE IS F.
005600     COPY ENSENL1.
005700******************************************************************
005800*           MAESTRO DE NEGOCIACIONES (SALIDA)                    *
005900******************************************************************
006000 FD  ENNEGT
006100     RECORDING MODE IS F.
006200     COPY ENNEGT1.
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*              RECURSOS DE CONTROL DE FILE STATUS                *
006600******************************************************************
006700 01  FS-ENSENL                      PIC 9(02)     VALUE ZEROS.
006800 01  FS-ENNEGT                      PIC 9(02)     VALUE ZEROS.
006900*--> ITEMS SUELTOS DE CONTROL, AL USO DE LA CASA (VER JM47ADM)
007000 77  WKS-LINEAS-IMPRESAS            PIC 9(03)  COMP VALUE 0.
007100 77  WKS-SENAL-VALIDA-SW            PIC X(01)       VALUE 'S'.
007200     88  SENAL-VALIDA                               VALUE 'S'.
007300     88  SENAL-INVALIDA                              VALUE 'N'.
007400 01  WKS-SWITCHES.
007500     02  WKS-FIN-ENSENL             PIC X(01)     VALUE 'N'.
007600         88  FIN-ENSENL                           VALUE 'S'.
007700     02  FILLER                     PIC X(01).
007800******************************************************************
007900*              CONTADORES Y CONTROL DE TOTALES (USO COMP)        *
008000******************************************************************
008100 01  WKS-CONTADORES.
008200     02  WKS-LEIDOS                 PIC 9(07) COMP  VALUE 0.
008300     02  WKS-SEQ                    PIC 9(06) COMP  VALUE 0.
008400     02  WKS-I-MES                  PIC 9(02) COMP  VALUE 0.
008500     02  FILLER                     PIC X(01).
008600 01  WKS-TOTALES-CONTROL.
008700     02  WKS-CNT-TRADES             PIC 9(07) COMP  VALUE 0.
008800     02  WKS-TOTAL-BUY-VOL          PIC S9(09)V99   VALUE 0.
008900     02  WKS-TOTAL-SELL-VOL         PIC S9(09)V99   VALUE 0.
009000     02  WKS-TOTAL-PNL              PIC S9(09)V9999 VALUE 0.
009100     02  FILLER                     PIC X(01).
009200 01  WKS-PRODUCTO-CALC.
009300     02  WKS-PRODUCTO               PIC S9(09)V9999 VALUE 0.
009400     02  FILLER                     PIC X(01).
009500******************************************************************
009600*   TABLA DE DIAS POR MES, USADA PARA RETROCEDER/AVANZAR UN DIA  *
009700*   SIN RECURRIR A FUNCIONES INTRINSECAS (AÑO NO BISIESTO;       *
009800*   EL ARCHIVO DE SEÑALES NO TRAE 29 DE FEBRERO)                 *
009900******************************************************************
010000 01  TABLA-DIAS-MES.
010100     02  FILLER                     PIC X(24)
010200                                     VALUE '312831303130313130313031'.
010300 01  TABLA-DIAS-MES-R REDEFINES TABLA-DIAS-MES.
010400     02  DIA-FIN-MES                PIC 99 OCCURS 12 TIMES.
010500******************************************************************
010600*   FECHA/HORA DE DECISION (TIMESTAMP DE ENTREGA MENOS UN DIA)   *
010700*   Y DE LA PIERNA INTRADIARIA (DECISION MAS DOS HORAS)          *
010800******************************************************************
010900 01  WKS-FECHA-DECISION.
011000     02  WKS-DEC-ANIO               PIC 9(04).
011100     02  WKS-DEC-MES                PIC 9(02).
011200     02  WKS-DEC-DIA                PIC 9(02).
011300     02  WKS-DEC-HORA               PIC 9(02).
011400     02  WKS-DEC-MINUTO             PIC 9(02).
011500     02  WKS-DEC-SEGUNDO            PIC 9(02).
011600     02  FILLER                     PIC X(01).
011700 01  WKS-FECHA-PIERNA-ID.
011800     02  WKS-IDL-ANIO               PIC 9(04).
011900     02  WKS-IDL-MES                PIC 9(02).
012000     02  WKS-IDL-DIA                PIC 9(02).
012100     02  WKS-IDL-HORA               PIC 9(02).
012200     02  WKS-IDL-MINUTO             PIC 9(02).
012300     02  WKS-IDL-SEGUNDO            PIC 9(02).
012400     02  FILLER                     PIC X(01).
012500******************************************************************
012600*                 CAMPOS AUXILIARES DE ARMADO DE ID              *
012700******************************************************************
012800 01  WKS-AUXILIARES.
012900     02  WKS-SEQ-EDIT               PIC 9(06).
013000     02  WKS-SIDE-TXT               PIC X(04).
013100     02  FILLER                     PIC X(01).
013200******************************************************************
013300 PROCEDURE DIVISION.
013400******************************************************************
013500*                S E C C I O N   P R I N C I P A L               *
013600******************************************************************
013700 000-MAIN SECTION.
013800     PERFORM 100-ABRE-ARCHIVOS        THRU 100-ABRE-ARCHIVOS-E
013900     PERFORM 110-LEE-PRIMER-REGISTRO  THRU 110-LEE-PRIMER-REGISTRO-E
014000     PERFORM 200-LEE-Y-CONVIERTE      THRU 200-LEE-Y-CONVIERTE-E
014100             UNTIL FIN-ENSENL
014200     PERFORM 300-MUESTRA-TOTALES-CONTROL
014300             THRU 300-MUESTRA-TOTALES-CONTROL-E
014400     PERFORM 900-CIERRA-ARCHIVOS      THRU 900-CIERRA-ARCHIVOS-E
014500     STOP RUN.
014600 000-MAIN-E. EXIT.
014700
014800 100-ABRE-ARCHIVOS SECTION.
014900     OPEN INPUT  ENSENL
015000     OPEN OUTPUT ENNEGT
015100     IF FS-ENSENL = 97
015200        MOVE ZEROS TO FS-ENSENL
015300     END-IF
015400     IF FS-ENSENL NOT = 0 OR FS-ENNEGT NOT = 0
015500        DISPLAY "================================================"
015600                 UPON CONSOLE
015700        DISPLAY "       ERROR AL ABRIR ARCHIVOS DE ENB4103       "
015800                 UPON CONSOLE
015900        DISPLAY " FILE STATUS ENSENL : (" FS-ENSENL ")"
016000                 UPON CONSOLE
016100        DISPLAY " FILE STATUS ENNEGT : (" FS-ENNEGT ")"
016200                 UPON CONSOLE
016300        DISPLAY "================================================"
016400                 UPON CONSOLE
016500        MOVE 91 TO RETURN-CODE
016600        STOP RUN
016700     END-IF.
016800 100-ABRE-ARCHIVOS-E. EXIT.
016900
017000 110-LEE-PRIMER-REGISTRO SECTION.
017100     READ ENSENL
017200          AT END SET FIN-ENSENL TO TRUE
017300     END-READ.
017400 110-LEE-PRIMER-REGISTRO-E. EXIT.
017500
017600******************************************************************
017700*   CONVIERTE UNA SEÑAL EN SUS DOS PIERNAS Y LEE LA SIGUIENTE    *
017800******************************************************************
017900 200-LEE-Y-CONVIERTE SECTION.
018000     ADD 1 TO WKS-LEIDOS
018100     SET SENAL-VALIDA TO TRUE
018200*--> RANGO 210 A 230: SI LA SEÑAL VIENE EN CERO, 210 SALTA CON
018300*    GO TO DIRECTO AL EXIT DE 230 Y NO SE GENERA NINGUN TRADE
018400     PERFORM 210-CALCULA-FECHA-DECISION THRU 230-ESCRIBE-PIERNA-ID-E
018500     READ ENSENL
018600          AT END SET FIN-ENSENL TO TRUE
018700     END-READ.
018800 200-LEE-Y-CONVIERTE-E. EXIT.
018900
019000*--> FECHA DE DECISION = TIMESTAMP DE ENTREGA MENOS UN DIA;
019100*    LA PIERNA INTRADIARIA SE ARMA DOS HORAS DESPUES
019200 210-CALCULA-FECHA-DECISION SECTION.
019300     IF SIG-SIGNAL = 0
019400        SET SENAL-INVALIDA TO TRUE
019500        DISPLAY "ENSENL, SEÑAL EN CERO, NO SE GENERAN TRADES: "
019600                SIG-DATE " " SIG-HOUR UPON CONSOLE
019700        GO TO 230-ESCRIBE-PIERNA-ID-E
019800     END-IF
019900     PERFORM 240-RESTA-UN-DIA
020000     PERFORM 250-SUMA-DOS-HORAS.
020100 210-CALCULA-FECHA-DECISION-E. EXIT.
020200
020300*--> PIERNA DIARIA (DA): COMPRA SI LA SEÑAL ES LARGA, VENTA SI
020400*    ES CORTA; TIMESTAMP = FECHA DE DECISION
020500 220-ESCRIBE-PIERNA-DA SECTION.
020600     ADD 1 TO WKS-SEQ
020700     INITIALIZE REG-ENNEGT
020800     EVALUATE TRUE
020900         WHEN SIG-ES-LARGO
021000             SET ENT-SIDE-COMPRA TO TRUE
021100             MOVE "BUY " TO WKS-SIDE-TXT
021200         WHEN SIG-ES-CORTO
021300             SET ENT-SIDE-VENTA TO TRUE
021400             MOVE "SELL" TO WKS-SIDE-TXT
021500     END-EVALUATE
021600     MOVE WKS-SEQ           TO WKS-SEQ-EDIT
021700     STRING "ML-DA-"        DELIMITED BY SIZE
021800            WKS-DEC-ANIO    DELIMITED BY SIZE
021900            WKS-DEC-MES     DELIMITED BY SIZE
022000            WKS-DEC-DIA     DELIMITED BY SIZE
022100            "-"             DELIMITED BY SIZE
022200            WKS-DEC-HORA    DELIMITED BY SIZE
022300            WKS-DEC-MINUTO  DELIMITED BY SIZE
022400            WKS-DEC-SEGUNDO DELIMITED BY SIZE
022500            "-"             DELIMITED BY SIZE
022600            WKS-SEQ-EDIT    DELIMITED BY SIZE
022700            "-"             DELIMITED BY SIZE
022800            WKS-SIDE-TXT    DELIMITED BY SIZE
022900       INTO ENT-TRADE-ID
023000     END-STRING
023100     MOVE "strategy_ml_daily" TO ENT-TRADER-ID
023200     MOVE SIG-DATE             TO ENT-DELIVERY-DAY
023300     MOVE SIG-HOUR             TO ENT-DELIVERY-HOUR
023400     MOVE 100                  TO ENT-QUANTITY
023500     MOVE SIG-DA-PRICE         TO ENT-PRICE
023600     MOVE "ML_Daily_XGBoost"   TO ENT-STRATEGY
023700     MOVE WKS-DEC-ANIO         TO ENT-TS-ANIO
023800     MOVE WKS-DEC-MES          TO ENT-TS-MES
023900     MOVE WKS-DEC-DIA          TO ENT-TS-DIA
024000     MOVE WKS-DEC-HORA         TO ENT-TS-HORA
024100     MOVE WKS-DEC-MINUTO       TO ENT-TS-MINUTO
024200     MOVE WKS-DEC-SEGUNDO      TO ENT-TS-SEGUNDO
024300     WRITE REG-ENNEGT
024400     PERFORM 260-ACUMULA-CONTROL.
024500 220-ESCRIBE-PIERNA-DA-E. EXIT.
024600
024700*--> PIERNA INTRADIARIA (ID): LADO CONTRARIO A LA PIERNA DIARIA;
024800*    TIMESTAMP = FECHA DE DECISION MAS DOS HORAS
024900 230-ESCRIBE-PIERNA-ID SECTION.
025000     ADD 1 TO WKS-SEQ
025100     INITIALIZE REG-ENNEGT
025200     EVALUATE TRUE
025300         WHEN SIG-ES-LARGO
025400             SET ENT-SIDE-VENTA TO TRUE
025500             MOVE "SELL" TO WKS-SIDE-TXT
025600         WHEN SIG-ES-CORTO
025700             SET ENT-SIDE-COMPRA TO TRUE
025800             MOVE "BUY " TO WKS-SIDE-TXT
025900     END-EVALUATE
026000     MOVE WKS-SEQ           TO WKS-SEQ-EDIT
026100     STRING "ML-ID-"        DELIMITED BY SIZE
026200            WKS-IDL-ANIO    DELIMITED BY SIZE
026300            WKS-IDL-MES     DELIMITED BY SIZE
026400            WKS-IDL-DIA     DELIMITED BY SIZE
026500            "-"             DELIMITED BY SIZE
026600            WKS-IDL-HORA    DELIMITED BY SIZE
026700            WKS-IDL-MINUTO  DELIMITED BY SIZE
026800            WKS-IDL-SEGUNDO DELIMITED BY SIZE
026900            "-"             DELIMITED BY SIZE
027000            WKS-SEQ-EDIT    DELIMITED BY SIZE
027100            "-"             DELIMITED BY SIZE
027200            WKS-SIDE-TXT    DELIMITED BY SIZE
027300       INTO ENT-TRADE-ID
027400     END-STRING
027500     MOVE "strategy_ml_daily" TO ENT-TRADER-ID
027600     MOVE SIG-DATE             TO ENT-DELIVERY-DAY
027700     MOVE SIG-HOUR             TO ENT-DELIVERY-HOUR
027800     MOVE 100                  TO ENT-QUANTITY
027900     MOVE SIG-ID-PRICE         TO ENT-PRICE
028000     MOVE "ML_Daily_XGBoost"   TO ENT-STRATEGY
028100     MOVE WKS-IDL-ANIO         TO ENT-TS-ANIO
028200     MOVE WKS-IDL-MES          TO ENT-TS-MES
028300     MOVE WKS-IDL-DIA          TO ENT-TS-DIA
028400     MOVE WKS-IDL-HORA         TO ENT-TS-HORA
028500     MOVE WKS-IDL-MINUTO       TO ENT-TS-MINUTO
028600     MOVE WKS-IDL-SEGUNDO      TO ENT-TS-SEGUNDO
028700     WRITE REG-ENNEGT
028800     PERFORM 260-ACUMULA-CONTROL.
028900 230-ESCRIBE-PIERNA-ID-E. EXIT.
029000
029100*--> RETROCEDE UN DIA EL TIMESTAMP DE ENTREGA DE LA SEÑAL
029200 240-RESTA-UN-DIA SECTION.
029300     MOVE SIG-TS-HORA    TO WKS-DEC-HORA
029400     MOVE SIG-TS-MINUTO  TO WKS-DEC-MINUTO
029500     MOVE SIG-TS-SEGUNDO TO WKS-DEC-SEGUNDO
029600     IF SIG-TS-DIA > 1
029700        MOVE SIG-TS-ANIO        TO WKS-DEC-ANIO
029800        MOVE SIG-TS-MES         TO WKS-DEC-MES
029900        COMPUTE WKS-DEC-DIA = SIG-TS-DIA - 1
030000     ELSE
030100        IF SIG-TS-MES > 1
030200           COMPUTE WKS-I-MES = SIG-TS-MES - 1
030300           MOVE SIG-TS-ANIO TO WKS-DEC-ANIO
030400        ELSE
030500           MOVE 12 TO WKS-I-MES
030600           COMPUTE WKS-DEC-ANIO = SIG-TS-ANIO - 1
030700        END-IF
030800        MOVE WKS-I-MES               TO WKS-DEC-MES
030900        MOVE DIA-FIN-MES (WKS-I-MES) TO WKS-DEC-DIA
031000     END-IF.
031100 240-RESTA-UN-DIA-E. EXIT.
031200
031300*--> AVANZA DOS HORAS LA FECHA DE DECISION PARA LA PIERNA ID;
031400*    SI CRUZA MEDIANOCHE, AVANZA TAMBIEN EL DIA (Y EL MES, SI
031500*    CORRESPONDE - VER SOL-0415)
031600 250-SUMA-DOS-HORAS SECTION.
031700     MOVE WKS-DEC-ANIO    TO WKS-IDL-ANIO
031800     MOVE WKS-DEC-MES     TO WKS-IDL-MES
031900     MOVE WKS-DEC-DIA     TO WKS-IDL-DIA
032000     MOVE WKS-DEC-MINUTO  TO WKS-IDL-MINUTO
032100     MOVE WKS-DEC-SEGUNDO TO WKS-IDL-SEGUNDO
032200     IF WKS-DEC-HORA < 22
032300        COMPUTE WKS-IDL-HORA = WKS-DEC-HORA + 2
032400     ELSE
032500        COMPUTE WKS-IDL-HORA = WKS-DEC-HORA + 2 - 24
032600        IF WKS-DEC-DIA = DIA-FIN-MES (WKS-DEC-MES)
032700           MOVE 1 TO WKS-IDL-DIA
032800           IF WKS-DEC-MES = 12
032900              MOVE 1 TO WKS-IDL-MES
033000              COMPUTE WKS-IDL-ANIO = WKS-DEC-ANIO + 1
033100           ELSE
033200              COMPUTE WKS-IDL-MES = WKS-DEC-MES + 1
033300           END-IF
033400        ELSE
033500           COMPUTE WKS-IDL-DIA = WKS-DEC-DIA + 1
033600        END-IF
033700     END-IF.
033800 250-SUMA-DOS-HORAS-E. EXIT.
033900
034000*--> TOTALES DE CONTROL: VOLUMEN Y PNL SEGUN EL CONVENIO DE
034100*    SIGNOS DE LA MESA (VENTA SUMA, COMPRA RESTA)
034200 260-ACUMULA-CONTROL SECTION.
034300     COMPUTE WKS-PRODUCTO = ENT-QUANTITY * ENT-PRICE
034400     EVALUATE TRUE
034500         WHEN ENT-SIDE-COMPRA
034600             ADD      ENT-QUANTITY TO   WKS-TOTAL-BUY-VOL
034700             SUBTRACT WKS-PRODUCTO FROM WKS-TOTAL-PNL
034800         WHEN ENT-SIDE-VENTA
034900             ADD      ENT-QUANTITY TO   WKS-TOTAL-SELL-VOL
035000             ADD      WKS-PRODUCTO TO   WKS-TOTAL-PNL
035100     END-EVALUATE
035200     ADD 1 TO WKS-CNT-TRADES.
035300 260-ACUMULA-CONTROL-E. EXIT.
035400
035500******************************************************************
035600*                 IMPRESION DE LOS TOTALES DE CONTROL            *
035700******************************************************************
035800 300-MUESTRA-TOTALES-CONTROL SECTION.
035900     DISPLAY "******************************************"
036000     DISPLAY "*  ENB4103 - CONVERSION DE SEÑALES A TRADE *"
036100     DISPLAY "******************************************"
036200     ADD 4 TO WKS-LINEAS-IMPRESAS
036300     DISPLAY "SEÑALES LEIDAS DE ENSENL      : " WKS-LEIDOS
036400     DISPLAY "NEGOCIACIONES ESCRITAS (TRADES): " WKS-CNT-TRADES
036500     DISPLAY "VOLUMEN TOTAL COMPRADO (MW)   : " WKS-TOTAL-BUY-VOL
036600     DISPLAY "VOLUMEN TOTAL VENDIDO  (MW)   : " WKS-TOTAL-SELL-VOL
036700     DISPLAY "PNL TOTAL DE CONTROL (EUR)    : " WKS-TOTAL-PNL
036800     ADD 4 TO WKS-LINEAS-IMPRESAS
036900     DISPLAY "LINEAS DE CONTROL IMPRESAS    : " WKS-LINEAS-IMPRESAS
037000     DISPLAY "******************************************".
037100 300-MUESTRA-TOTALES-CONTROL-E. EXIT.
037200
037300******************************************************************
037400 900-CIERRA-ARCHIVOS SECTION.
037500     CLOSE ENSENL
037600     CLOSE ENNEGT.
037700 900-CIERRA-ARCHIVOS-E. EXIT.
