000100******************************************************************
000200* FECHA       : 23/01/1990                                       *
000300* PROGRAMADOR : ELENA ESPERANZA GARCIA MEJIA (EEGM)              *
000400* APLICACION  : NEGOCIACION DE ENERGIA                           *
000500* PROGRAMA    : ENB4104                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA IMPRIME EL DESGLOSE HORARIO DE PNL *
000800*             : DE UN NEGOCIADOR PARA UN DIA DE ENTREGA, LEYENDO *
000900*             : EL MAESTRO DE NEGOCIACIONES (ENNEGT). EL PARAMETRO*
001000*             : DE MODO (SYSIN) DECIDE SI SE IMPRIMEN SOLO LAS   *
001100*             : HORAS CON NEGOCIACION (REPORTE) O LAS 24 HORAS   *
001200*             : DEL DIA (TABLERO DE METRICAS).                   *
001300* ARCHIVOS    : ENNEGT (ENTRADA, SECUENCIAL)                     *
001400*             : ENREPT (SALIDA, IMPRESION, 132 COLUMNAS)         *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* SALIDA      : ENREPT, REPORTE DE PNL POR HORA                  *
001700******************************************************************
001800*                  C O N T R O L   D E   C A M B I O S           *
001900******************************************************************
002000*  23/01/1990  EEGM  SOL-0102  VERSION ORIGINAL (MODO REPORTE)   *B4104001
002100*  04/02/1994  RMLC  SOL-0233  SE AGREGA EL MODO 'T' (TODAS LAS  *B4104002
002200*              HORAS) PARA EL TABLERO DE METRICAS DE LA MESA     *
002300*  19/09/1998  CGTR  SOL-0410  REVISION DE CAMPOS NUMERICOS PARA *B4104003
002400*              EL CAMBIO DE SIGLO, SIN IMPACTO EN ESTE PROGRAMA  *
002500*  05/05/1999  CGTR  SOL-0420  SE VALIDA LA FECHA DE PARAMETRO   *B4104004
002600*              ANTES DE PROCESAR, TERMINABA CON ABEND CONFUSO    *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.     ENB4104.
003000 AUTHOR.         ELENA ESPERANZA GARCIA MEJIA.
003100 INSTALLATION.   MESA DE NEGOCIACION DE ENERGIA - BACK OFFICE.
003200 DATE-WRITTEN.   23/01/1990.
003300 DATE-COMPILED.  05/05/1999.
003400 SECURITY.       USO INTERNO - CONFIDENCIAL BACK OFFICE.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ENNEGT  ASSIGN   TO ENNEGT
004200            ORGANIZATION     IS SEQUENTIAL
004300            ACCESS MODE      IS SEQUENTIAL
004400            FILE STATUS      IS FS-ENNEGT.
004500     SELECT ENREPT  ASSIGN   TO ENREPT
004600            ORGANIZATION     IS SEQUENTIAL
004700            ACCESS MODE      IS SEQUENTIAL
004800            FILE STATUS      IS FS-ENREPT.
004900 DATA DIVISION.
005000 FILE SECTION.
005100******************************************************************
005200*              MAESTRO DE NEGOCIACIONES (ENTRADA)                *
005300******************************************************************
005400 FD  ENNEGT
005500     RECORDING MODE IS F.
005600     COPY ENNEGT1.
005700******************************************************************
005800*              REPORTE DE PNL POR HORA (SALIDA, IMPRESION)       *
005900******************************************************************
006000 FD  ENREPT
006100     RECORDING MODE IS F.
006200 01  REG-ENREPT                      PIC X(132).
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*              RECURSOS DE CONTROL DE FILE STATUS                *
006600******************************************************************
006700 01  FS-ENNEGT                      PIC 9(02)     VALUE ZEROS.
006800 01  FS-ENREPT                      PIC 9(02)     VALUE ZEROS.
006900*--> ITEMS SUELTOS DE CONTROL, AL USO DE LA CASA (VER JM47ADM)
007000 77  WKS-LINEAS-IMPRESAS            PIC 9(03)  COMP VALUE 0.
007100 77  WKS-HORA-INVALIDA-SW           PIC X(01)       VALUE 'N'.
007200     88  HAY-HORA-INVALIDA                          VALUE 'S'.
007300 01  WKS-SWITCHES.
007400     02  WKS-FIN-ENNEGT             PIC X(01)     VALUE 'N'.
007500         88  FIN-ENNEGT                           VALUE 'S'.
007600     02  FILLER                     PIC X(01).
007700******************************************************************
007800*              PARAMETROS DE JOB (TARJETA SYSIN)                 *
007900******************************************************************
008000 01  WKS-PARM-LINEA.
008100     02  WKS-PARM-TRADER            PIC X(20).
008200     02  WKS-PARM-DIA               PIC X(10).
008300     02  WKS-PARM-DIA-R REDEFINES WKS-PARM-DIA.
008400         03  WKS-PARM-ANIO          PIC 9(04).
008500         03  FILLER                 PIC X(01).
008600         03  WKS-PARM-MES           PIC 9(02).
008700         03  FILLER                 PIC X(01).
008800         03  WKS-PARM-DIA-D         PIC 9(02).
008900     02  WKS-PARM-MODO              PIC X(01).
009000         88  WKS-MODO-DETALLE                    VALUE 'D'.
009100         88  WKS-MODO-TODAS                      VALUE 'T'.
009200******************************************************************
009300*              CONTADORES Y SUBINDICES (USO COMP)                *
009400******************************************************************
009500 01  WKS-CONTADORES.
009600     02  WKS-LEIDOS                 PIC 9(07) COMP  VALUE 0.
009700     02  WKS-H                      PIC 9(02) COMP  VALUE 0.
009800     02  WKS-CNT-DA                 PIC 9(02) COMP  VALUE 0.
009900     02  WKS-CNT-ID                 PIC 9(02) COMP  VALUE 0.
010000     02  FILLER                     PIC X(01).
010100 01  WKS-PRODUCTO-CALC.
010200     02  WKS-PRODUCTO               PIC S9(09)V9999 VALUE 0.
010300     02  FILLER                     PIC X(01).
010400 01  WKS-RANGO-HORA.
010500     02  WKS-HORA-INI               PIC 9(02)       VALUE 0.
010600     02  WKS-HORA-FIN               PIC 9(02)       VALUE 0.
010700     02  FILLER                     PIC X(01).
010800******************************************************************
010900*   TABLA DE ACUMULACION HORARIA (24 HORAS DEL DIA DE ENTREGA)   *
011000******************************************************************
011100 01  WKS-TABLA-HORAS.
011200     02  WKS-HORA OCCURS 24 TIMES.
011300         04  WKS-HORA-CNT           PIC 9(05)  COMP  VALUE 0.
011400         04  WKS-HORA-BUY-DA        PIC S9(07)V99    VALUE 0.
011500         04  WKS-HORA-SELL-DA       PIC S9(07)V99    VALUE 0.
011600         04  WKS-HORA-BUY-IDA       PIC S9(07)V99    VALUE 0.
011700         04  WKS-HORA-SELL-IDA      PIC S9(07)V99    VALUE 0.
011800         04  WKS-HORA-PNL           PIC S9(09)V9999  VALUE 0.
011900         04  FILLER                 PIC X(01).
012000******************************************************************
012100*                  TOTALES GENERALES DEL REPORTE                 *
012200******************************************************************
012300 01  WKS-TOTALES.
012400     02  WKS-TOT-TRADES             PIC 9(07)  COMP  VALUE 0.
012500     02  WKS-TOT-BUY-DA             PIC S9(09)V99    VALUE 0.
012600     02  WKS-TOT-SELL-DA            PIC S9(09)V99    VALUE 0.
012700     02  WKS-TOT-BUY-IDA            PIC S9(09)V99    VALUE 0.
012800     02  WKS-TOT-SELL-IDA           PIC S9(09)V99    VALUE 0.
012900     02  WKS-TOT-PNL                PIC S9(09)V9999  VALUE 0.
013000     02  WKS-NETA-POSICION          PIC S9(09)V99    VALUE 0.
013100     02  FILLER                     PIC X(01).
013200******************************************************************
013300*                 LINEAS DE IMPRESION DEL REPORTE                *
013400******************************************************************
013500 01  WKS-LINEA-TITULO.
013600     02  FILLER                     PIC X(20) VALUE "TRADING REPORT - ".
013700     02  WKS-LT-TRADER              PIC X(20).
013800     02  FILLER                     PIC X(92) VALUE SPACES.
013900 01  WKS-LINEA-FECHA.
014000     02  FILLER                     PIC X(14)
014100                                     VALUE "Delivery Day: ".
014200     02  WKS-LF-DIA                 PIC X(10).
014300     02  FILLER                     PIC X(108) VALUE SPACES.
014400 01  WKS-LINEA-SEPARADOR.
014500     02  FILLER                     PIC X(80) VALUE ALL "-".
014600     02  FILLER                     PIC X(52) VALUE SPACES.
014700 01  WKS-LINEA-ENCABEZADO.
014800     02  FILLER                     PIC X(12) VALUE "Hour".
014900     02  FILLER                     PIC X(08) VALUE "Trades".
015000     02  FILLER                     PIC X(13) VALUE "BUY_DA [MW]".
015100     02  FILLER                     PIC X(13) VALUE "SELL_DA [MW]".
015200     02  FILLER                     PIC X(14) VALUE "BUY_IDA [MW]".
015300     02  FILLER                     PIC X(14) VALUE "SELL_IDA [MW]".
015400     02  FILLER                     PIC X(14) VALUE "PnL [EUR]".
015500     02  FILLER                     PIC X(44) VALUE SPACES.
015600 01  WKS-LINEA-DETALLE.
015700     02  WKS-LD-HORA                PIC X(10).
015800     02  FILLER                     PIC X(02) VALUE SPACES.
015900     02  WKS-LD-TRADES              PIC ZZZZZZ9.
016000     02  FILLER                     PIC X(02) VALUE SPACES.
016100     02  WKS-LD-BUY-DA              PIC ZZZ9.99.
016200     02  FILLER                     PIC X(02) VALUE SPACES.
016300     02  WKS-LD-SELL-DA             PIC ZZZ9.99.
016400     02  FILLER                     PIC X(02) VALUE SPACES.
016500     02  WKS-LD-BUY-IDA             PIC ZZZ9.99.
016600     02  FILLER                     PIC X(02) VALUE SPACES.
016700     02  WKS-LD-SELL-IDA            PIC ZZZ9.99.
016800     02  FILLER                     PIC X(02) VALUE SPACES.
016900     02  WKS-LD-PNL                 PIC -ZZZZZ9.99.
017000     02  FILLER                     PIC X(62) VALUE SPACES.
017100 01  WKS-LINEA-RESUMEN.
017200     02  WKS-LR-ETIQUETA            PIC X(30).
017300     02  WKS-LR-VALOR               PIC -ZZZZZZZ9.99.
017400     02  FILLER                     PIC X(90) VALUE SPACES.
017500 01  WKS-LINEA-VEREDICTO.
017600     02  FILLER                     PIC X(20) VALUE "VERDICT: ".
017700     02  WKS-LV-VEREDICTO           PIC X(12).
017800     02  FILLER                     PIC X(100) VALUE SPACES.
017900 01  WKS-LINEA-SIN-TRADES.
018000     02  FILLER                     PIC X(17) VALUE "No trades found".
018100     02  FILLER                     PIC X(115) VALUE SPACES.
018200******************************************************************
018300 PROCEDURE DIVISION.
018400******************************************************************
018500*                S E C C I O N   P R I N C I P A L               *
018600******************************************************************
018700 000-MAIN SECTION.
018800     PERFORM 100-ABRE-ARCHIVOS       THRU 100-ABRE-ARCHIVOS-E
018900     PERFORM 110-VALIDA-PARAMETROS   THRU 110-VALIDA-PARAMETROS-E
019000     PERFORM 120-LEE-PRIMER-REGISTRO THRU 120-LEE-PRIMER-REGISTRO-E
019100     PERFORM 200-PROCESA-REGISTRO    THRU 200-PROCESA-REGISTRO-E
019200             UNTIL FIN-ENNEGT
019300     PERFORM 300-IMPRIME-REPORTE     THRU 300-IMPRIME-REPORTE-E
019400     IF HAY-HORA-INVALIDA
019500        DISPLAY "ENB4104, HUBO HORAS DE ENTREGA FUERA DE RANGO"
019600                UPON CONSOLE
019700     END-IF
019800     DISPLAY "LINEAS DE REPORTE IMPRESAS: " WKS-LINEAS-IMPRESAS
019900             UPON CONSOLE
020000     PERFORM 900-CIERRA-ARCHIVOS     THRU 900-CIERRA-ARCHIVOS-E
020100     STOP RUN.
020200 000-MAIN-E. EXIT.
020300
020400 100-ABRE-ARCHIVOS SECTION.
020500     ACCEPT WKS-PARM-LINEA FROM SYSIN
020600     OPEN INPUT  ENNEGT
020700     OPEN OUTPUT ENREPT
020800     IF FS-ENNEGT = 97
020900        MOVE ZEROS TO FS-ENNEGT
021000     END-IF
021100     IF FS-ENNEGT NOT = 0 OR FS-ENREPT NOT = 0
021200        DISPLAY "================================================"
021300                 UPON CONSOLE
021400        DISPLAY "       ERROR AL ABRIR ARCHIVOS DE ENB4104       "
021500                 UPON CONSOLE
021600        DISPLAY " FILE STATUS ENNEGT : (" FS-ENNEGT ")"
021700                 UPON CONSOLE
021800        DISPLAY " FILE STATUS ENREPT : (" FS-ENREPT ")"
021900                 UPON CONSOLE
022000        DISPLAY "================================================"
022100                 UPON CONSOLE
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF.
022500 100-ABRE-ARCHIVOS-E. EXIT.
022600
022700*--> VALIDA QUE EL PARAMETRO DE FECHA SEA NUMERICO Y EL MODO
022800*    SEA 'D' (REPORTE) O 'T' (TABLERO DE METRICAS) - SOL-0420
022900 110-VALIDA-PARAMETROS SECTION.
023000     IF WKS-PARM-ANIO NOT NUMERIC OR WKS-PARM-MES NOT NUMERIC
023100        OR WKS-PARM-DIA-D NOT NUMERIC
023200        OR WKS-PARM-MES < 1 OR WKS-PARM-MES > 12
023300        OR WKS-PARM-DIA-D < 1 OR WKS-PARM-DIA-D > 31
023400        DISPLAY "================================================"
023500                 UPON CONSOLE
023600        DISPLAY "  ENB4104: PARAMETRO DE FECHA DE ENTREGA INVALIDO"
023700                 UPON CONSOLE
023800        DISPLAY " FECHA RECIBIDA: (" WKS-PARM-DIA ")"
023900                 UPON CONSOLE
024000        DISPLAY "================================================"
024100                 UPON CONSOLE
024200        PERFORM 900-CIERRA-ARCHIVOS
024300        MOVE 92 TO RETURN-CODE
024400        STOP RUN
024500     END-IF
024600     IF NOT WKS-MODO-DETALLE AND NOT WKS-MODO-TODAS
024700        DISPLAY "================================================"
024800                 UPON CONSOLE
024900        DISPLAY "  ENB4104: MODO DE REPORTE INVALIDO ("
025000                 WKS-PARM-MODO ")"
025100                 UPON CONSOLE
025200        DISPLAY "================================================"
025300                 UPON CONSOLE
025400        PERFORM 900-CIERRA-ARCHIVOS
025500        MOVE 92 TO RETURN-CODE
025600        STOP RUN
025700     END-IF.
025800 110-VALIDA-PARAMETROS-E. EXIT.
025900
026000 120-LEE-PRIMER-REGISTRO SECTION.
026100     READ ENNEGT
026200          AT END SET FIN-ENNEGT TO TRUE
026300     END-READ.
026400 120-LEE-PRIMER-REGISTRO-E. EXIT.
026500
026600******************************************************************
026700*   SELECCIONA LAS NEGOCIACIONES DEL TRADER Y DIA DE ENTREGA     *
026800*   INDICADOS Y LAS CLASIFICA POR HORA                           *
026900******************************************************************
027000 200-PROCESA-REGISTRO SECTION.
027100     ADD 1 TO WKS-LEIDOS
027200     IF ENT-TRADER-ID     = WKS-PARM-TRADER AND
027300        ENT-DELIVERY-DAY  = WKS-PARM-DIA
027400        PERFORM 210-ACUMULA-HORA THRU 210-ACUMULA-HORA-E
027500     END-IF
027600     READ ENNEGT
027700          AT END SET FIN-ENNEGT TO TRUE
027800     END-READ.
027900 200-PROCESA-REGISTRO-E. EXIT.
028000
028100*--> SI LA HORA DE ENTREGA VIENE FUERA DE RANGO (0-23), SE
028200*    DESCARTA EL REGISTRO CON GO TO AL EXIT DE LA SECCION Y
028300*    NO SE TOCA NINGUN ACUMULADOR - SOL-0420
028400 210-ACUMULA-HORA SECTION.
028500     COMPUTE WKS-H = ENT-DELIVERY-HOUR + 1
028600     IF WKS-H < 1 OR WKS-H > 24
028700        SET HAY-HORA-INVALIDA TO TRUE
028800        DISPLAY "ENB4104, HORA DE ENTREGA FUERA DE RANGO: "
028900                ENT-TRADE-ID " (" ENT-DELIVERY-HOUR ")"
029000                UPON CONSOLE
029100        GO TO 210-ACUMULA-HORA-E
029200     END-IF
029300     ADD 1 TO WKS-HORA-CNT (WKS-H)
029400     ADD 1 TO WKS-TOT-TRADES
029500     PERFORM 220-DETECTA-MERCADO
029600     COMPUTE WKS-PRODUCTO = ENT-QUANTITY * ENT-PRICE
029700     EVALUATE TRUE
029800         WHEN ENT-SIDE-VENTA
029900             ADD      WKS-PRODUCTO TO WKS-HORA-PNL (WKS-H)
030000             ADD      WKS-PRODUCTO TO WKS-TOT-PNL
030100         WHEN ENT-SIDE-COMPRA
030200             SUBTRACT WKS-PRODUCTO FROM WKS-HORA-PNL (WKS-H)
030300             SUBTRACT WKS-PRODUCTO FROM WKS-TOT-PNL
030400     END-EVALUATE
030500     EVALUATE TRUE
030600         WHEN WKS-CNT-DA > 0
030700             EVALUATE TRUE
030800                 WHEN ENT-SIDE-COMPRA
030900                     ADD ENT-QUANTITY TO WKS-HORA-BUY-DA (WKS-H)
031000                     ADD ENT-QUANTITY TO WKS-TOT-BUY-DA
031100                 WHEN ENT-SIDE-VENTA
031200                     ADD ENT-QUANTITY TO WKS-HORA-SELL-DA (WKS-H)
031300                     ADD ENT-QUANTITY TO WKS-TOT-SELL-DA
031400             END-EVALUATE
031500         WHEN WKS-CNT-ID > 0
031600             EVALUATE TRUE
031700                 WHEN ENT-SIDE-COMPRA
031800                     ADD ENT-QUANTITY TO WKS-HORA-BUY-IDA (WKS-H)
031900                     ADD ENT-QUANTITY TO WKS-TOT-BUY-IDA
032000                 WHEN ENT-SIDE-VENTA
032100                     ADD ENT-QUANTITY TO WKS-HORA-SELL-IDA (WKS-H)
032200                     ADD ENT-QUANTITY TO WKS-TOT-SELL-IDA
032300             END-EVALUATE
032400     END-EVALUATE.
032500 210-ACUMULA-HORA-E. EXIT.
032600
032700*--> LA CLASIFICACION DE MERCADO VIENE UNICAMENTE DEL MARCADOR
032800*    EMBEBIDO EN EL TRADE-ID, NUNCA DE LA FECHA/HORA DEL SELLO
032900 220-DETECTA-MERCADO SECTION.
033000     MOVE 0 TO WKS-CNT-DA
033100     MOVE 0 TO WKS-CNT-ID
033200     INSPECT ENT-TRADE-ID TALLYING WKS-CNT-DA FOR ALL "-DA-"
033300     INSPECT ENT-TRADE-ID TALLYING WKS-CNT-ID FOR ALL "-ID-".
033400 220-DETECTA-MERCADO-E. EXIT.
033500
033600******************************************************************
033700*                     IMPRESION DEL REPORTE                      *
033800******************************************************************
033900 300-IMPRIME-REPORTE SECTION.
034000     IF WKS-TOT-TRADES = 0
034100        PERFORM 350-IMPRIME-SIN-TRADES THRU 350-IMPRIME-SIN-TRADES-E
034200     ELSE
034300        PERFORM 310-IMPRIME-ENCABEZADO THRU 310-IMPRIME-ENCABEZADO-E
034400        PERFORM 320-IMPRIME-DETALLE THRU 320-IMPRIME-DETALLE-E
034500                VARYING WKS-H FROM 1 BY 1
034600                UNTIL WKS-H > 24
034700*--> RANGO 330/340: SIEMPRE SE IMPRIMEN JUNTAS, TOTALES Y RESUMEN
034800        PERFORM 330-IMPRIME-TOTALES THRU 340-IMPRIME-RESUMEN-E
034900     END-IF.
035000 300-IMPRIME-REPORTE-E. EXIT.
035100
035200 310-IMPRIME-ENCABEZADO SECTION.
035300     MOVE WKS-PARM-TRADER TO WKS-LT-TRADER
035400     WRITE REG-ENREPT FROM WKS-LINEA-TITULO
035500     MOVE WKS-PARM-DIA   TO WKS-LF-DIA
035600     WRITE REG-ENREPT FROM WKS-LINEA-FECHA
035700     WRITE REG-ENREPT FROM WKS-LINEA-SEPARADOR
035800     WRITE REG-ENREPT FROM WKS-LINEA-ENCABEZADO
035900     WRITE REG-ENREPT FROM WKS-LINEA-SEPARADOR
036000     ADD 4 TO WKS-LINEAS-IMPRESAS.
036100 310-IMPRIME-ENCABEZADO-E. EXIT.
036200
036300*--> U4 SUPRIME LAS HORAS SIN NEGOCIACION; U5 (MODO 'T') LAS
036400*    IMPRIME TODAS, INCLUSO EN CERO
036500 320-IMPRIME-DETALLE SECTION.
036600     IF WKS-HORA-CNT (WKS-H) > 0 OR WKS-MODO-TODAS
036700        COMPUTE WKS-HORA-INI = WKS-H - 1
036800        MOVE WKS-H TO WKS-HORA-FIN
036900        STRING WKS-HORA-INI  DELIMITED BY SIZE
037000               " - "         DELIMITED BY SIZE
037100               WKS-HORA-FIN  DELIMITED BY SIZE
037200          INTO WKS-LD-HORA
037300        END-STRING
037400        MOVE WKS-HORA-CNT      (WKS-H) TO WKS-LD-TRADES
037500        MOVE WKS-HORA-BUY-DA   (WKS-H) TO WKS-LD-BUY-DA
037600        MOVE WKS-HORA-SELL-DA  (WKS-H) TO WKS-LD-SELL-DA
037700        MOVE WKS-HORA-BUY-IDA  (WKS-H) TO WKS-LD-BUY-IDA
037800        MOVE WKS-HORA-SELL-IDA (WKS-H) TO WKS-LD-SELL-IDA
037900        MOVE WKS-HORA-PNL      (WKS-H) TO WKS-LD-PNL
038000        WRITE REG-ENREPT FROM WKS-LINEA-DETALLE
038100        ADD 1 TO WKS-LINEAS-IMPRESAS
038200     END-IF.
038300 320-IMPRIME-DETALLE-E. EXIT.
038400
038500 330-IMPRIME-TOTALES SECTION.
038600     WRITE REG-ENREPT FROM WKS-LINEA-SEPARADOR
038700     MOVE "TOTAL     "        TO WKS-LD-HORA
038800     MOVE WKS-TOT-TRADES      TO WKS-LD-TRADES
038900     MOVE WKS-TOT-BUY-DA      TO WKS-LD-BUY-DA
039000     MOVE WKS-TOT-SELL-DA     TO WKS-LD-SELL-DA
039100     MOVE WKS-TOT-BUY-IDA     TO WKS-LD-BUY-IDA
039200     MOVE WKS-TOT-SELL-IDA    TO WKS-LD-SELL-IDA
039300     MOVE WKS-TOT-PNL         TO WKS-LD-PNL
039400     WRITE REG-ENREPT FROM WKS-LINEA-DETALLE
039500     WRITE REG-ENREPT FROM WKS-LINEA-SEPARADOR
039600     ADD 2 TO WKS-LINEAS-IMPRESAS.
039700 330-IMPRIME-TOTALES-E. EXIT.
039800
039900 340-IMPRIME-RESUMEN SECTION.
040000     MOVE "TOTAL TRADES"               TO WKS-LR-ETIQUETA
040100     MOVE WKS-TOT-TRADES                TO WKS-LR-VALOR
040200     WRITE REG-ENREPT FROM WKS-LINEA-RESUMEN
040300     MOVE "DA BOUGHT [MW]"              TO WKS-LR-ETIQUETA
040400     MOVE WKS-TOT-BUY-DA                TO WKS-LR-VALOR
040500     WRITE REG-ENREPT FROM WKS-LINEA-RESUMEN
040600     MOVE "DA SOLD [MW]"                TO WKS-LR-ETIQUETA
040700     MOVE WKS-TOT-SELL-DA               TO WKS-LR-VALOR
040800     WRITE REG-ENREPT FROM WKS-LINEA-RESUMEN
040900     MOVE "INTRADAY BOUGHT [MW]"        TO WKS-LR-ETIQUETA
041000     MOVE WKS-TOT-BUY-IDA               TO WKS-LR-VALOR
041100     WRITE REG-ENREPT FROM WKS-LINEA-RESUMEN
041200     MOVE "INTRADAY SOLD [MW]"          TO WKS-LR-ETIQUETA
041300     MOVE WKS-TOT-SELL-IDA              TO WKS-LR-VALOR
041400     WRITE REG-ENREPT FROM WKS-LINEA-RESUMEN
041500     COMPUTE WKS-NETA-POSICION = (WKS-TOT-SELL-DA + WKS-TOT-SELL-IDA)
041600             - (WKS-TOT-BUY-DA + WKS-TOT-BUY-IDA)
041700     MOVE "NET POSITION [MW]"           TO WKS-LR-ETIQUETA
041800     MOVE WKS-NETA-POSICION             TO WKS-LR-VALOR
041900     WRITE REG-ENREPT FROM WKS-LINEA-RESUMEN
042000     MOVE "TOTAL PNL [EUR]"             TO WKS-LR-ETIQUETA
042100     MOVE WKS-TOT-PNL                   TO WKS-LR-VALOR
042200     WRITE REG-ENREPT FROM WKS-LINEA-RESUMEN
042300     EVALUATE TRUE
042400         WHEN WKS-TOT-PNL > 0
042500             MOVE "PROFIT"     TO WKS-LV-VEREDICTO
042600         WHEN WKS-TOT-PNL < 0
042700             MOVE "LOSS"       TO WKS-LV-VEREDICTO
042800         WHEN OTHER
042900             MOVE "BREAK EVEN" TO WKS-LV-VEREDICTO
043000     END-EVALUATE
043100     WRITE REG-ENREPT FROM WKS-LINEA-VEREDICTO
043200     ADD 7 TO WKS-LINEAS-IMPRESAS.
043300 340-IMPRIME-RESUMEN-E. EXIT.
043400
043500 350-IMPRIME-SIN-TRADES SECTION.
043600     MOVE WKS-PARM-TRADER TO WKS-LT-TRADER
043700     WRITE REG-ENREPT FROM WKS-LINEA-TITULO
043800     MOVE WKS-PARM-DIA   TO WKS-LF-DIA
043900     WRITE REG-ENREPT FROM WKS-LINEA-FECHA
044000     WRITE REG-ENREPT FROM WKS-LINEA-SIN-TRADES
044100     ADD 3 TO WKS-LINEAS-IMPRESAS.
044200 350-IMPRIME-SIN-TRADES-E. EXIT.
044300
044400******************************************************************
044500 900-CIERRA-ARCHIVOS SECTION.
044600     CLOSE ENNEGT
044700     CLOSE ENREPT.
044800 900-CIERRA-ARCHIVOS-E. EXIT.
