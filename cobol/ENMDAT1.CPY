000100******************************************************************
000200*               C O P Y   E N M D A T 1                         *
000300******************************************************************
000400* APLICACION  : NEGOCIACION DE ENERGIA                           *
000500* MIEMBRO     : ENMDAT1                                          *
000600* DESCRIPCION : LAYOUT DEL ARCHIVO DE DATOS DE MERCADO (ENMDAT), *
000700*             : UN REGISTRO POR CUARTO DE HORA DEL ANIO, CON LOS *
000800*             : PRONOSTICOS DE GENERACION EOLICA/SOLAR Y LOS     *
000900*             : PRECIOS DIARIO, INTRADIARIO Y DE DESVIOS. ES     *
001000*             : ENTRADA UNICA DE ENB4102. VIENE ORDENADO         *
001100*             : ASCENDENTE POR FECHA, HORA Y MINUTO.             *
001200* HISTORIAL   :                                                  *
001300*  23/01/1990  EEGM  SOL-0102  CREACION ORIGINAL DEL LAYOUT      *ENMDAT01
001400*  17/06/1996  RMLC  SOL-0301  SE AGREGA IMB-PRICE-QH            *ENMDAT02
001500******************************************************************
001600 01  REG-ENMDAT.
001700     05  MKT-DATE                   PIC X(10).
001800     05  MKT-DATE-R REDEFINES MKT-DATE.
001900         10  MKT-ANIO               PIC 9(04).
002000         10  FILLER                 PIC X(01).
002100         10  MKT-MES                PIC 9(02).
002200         10  FILLER                 PIC X(01).
002300         10  MKT-DIA                PIC 9(02).
002400     05  MKT-HOUR                   PIC 9(02).
002500     05  MKT-MINUTE                 PIC 9(02).
002600     05  MKT-WEEKDAY                PIC 9(01).
002700         88  MKT-ES-FIN-DE-SEMANA            VALUE 5 6.
002800         88  MKT-ES-DIA-HABIL                VALUE 0 1 2 3 4.
002900     05  MKT-WIND-DA                PIC S9(06)V99.
003000     05  MKT-WIND-ID                PIC S9(06)V99.
003100     05  MKT-PV-DA                  PIC S9(06)V99.
003200     05  MKT-PV-ID                  PIC S9(06)V99.
003300     05  MKT-DA-PRICE               PIC S9(05)V99.
003400     05  MKT-ID-PRICE-QH            PIC S9(05)V99.
003500     05  MKT-ID-PRICE-H             PIC S9(05)V99.
003600     05  MKT-IMB-PRICE-QH           PIC S9(05)V99.
003700     05  FILLER                     PIC X(05).
