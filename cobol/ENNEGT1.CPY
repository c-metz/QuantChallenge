000100******************************************************************
000200*               C O P Y   E N N E G T 1                         *
000300******************************************************************
000400* APLICACION  : NEGOCIACION DE ENERGIA                           *
000500* MIEMBRO     : ENNEGT1                                          *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE NEGOCIACIONES (ENNEGT),    *
000700*             : UN REGISTRO POR OPERACION DE COMPRA O VENTA DE   *
000800*             : ENERGIA EJECUTADA EN EL MERCADO DIARIO (DA) O    *
000900*             : INTRADIARIO (ID). ES ENTRADA DE ENB4101/ENB4104  *
001000*             : Y SALIDA DE ENB4103.                             *
001100* HISTORIAL   :                                                  *
001200*  12/11/1989  EEGM  SOL-0091  CREACION ORIGINAL DEL LAYOUT      *ENNEGT01
001300*  04/02/1994  RMLC  SOL-0233  SE AMPLIA ENT-STRATEGY A X(20)    *ENNEGT02
001400*  19/09/1998  CGTR  SOL-0410  REVISION PARA EL CAMBIO DE SIGLO  *ENNEGT03
001500******************************************************************
001600 01  REG-ENNEGT.
001700     05  ENT-LLAVE.
001800         10  ENT-TRADE-ID           PIC X(40).
001900     05  ENT-TRADER-ID              PIC X(20).
002000     05  ENT-DELIVERY-DAY           PIC X(10).
002100     05  ENT-DELIVERY-DAY-R REDEFINES ENT-DELIVERY-DAY.
002200         10  ENT-DD-ANIO            PIC 9(04).
002300         10  FILLER                 PIC X(01).
002400         10  ENT-DD-MES             PIC 9(02).
002500         10  FILLER                 PIC X(01).
002600         10  ENT-DD-DIA             PIC 9(02).
002700     05  ENT-DELIVERY-HOUR          PIC 9(02).
002800     05  ENT-QUANTITY               PIC 9(05)V99.
002900     05  ENT-PRICE                  PIC S9(05)V99.
003000     05  ENT-SIDE                   PIC X(04).
003100         88  ENT-SIDE-COMPRA                 VALUE 'BUY '.
003200         88  ENT-SIDE-VENTA                  VALUE 'SELL'.
003300     05  ENT-STRATEGY               PIC X(20).
003400     05  ENT-TIMESTAMP              PIC X(19).
003500     05  ENT-TIMESTAMP-R REDEFINES ENT-TIMESTAMP.
003600         10  ENT-TS-ANIO            PIC 9(04).
003700         10  FILLER                 PIC X(01).
003800         10  ENT-TS-MES             PIC 9(02).
003900         10  FILLER                 PIC X(01).
004000         10  ENT-TS-DIA             PIC 9(02).
004100         10  FILLER                 PIC X(01).
004200         10  ENT-TS-HORA            PIC 9(02).
004300         10  FILLER                 PIC X(01).
004400         10  ENT-TS-MINUTO          PIC 9(02).
004500         10  FILLER                 PIC X(01).
004600         10  ENT-TS-SEGUNDO         PIC 9(02).
004700     05  FILLER                     PIC X(03).
