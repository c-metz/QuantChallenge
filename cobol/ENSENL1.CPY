000100******************************************************************
000200*               C O P Y   E N S E N L 1                         *
000300******************************************************************
000400* APLICACION  : NEGOCIACION DE ENERGIA                           *
000500* MIEMBRO     : ENSENL1                                          *
000600* DESCRIPCION : LAYOUT DEL ARCHIVO DE SEÑALES DIRECCIONALES      *
000700*             : (ENSENL), UN REGISTRO POR CADA PAR (DIA, HORA)   *
000800*             : CON SEÑAL DISTINTA DE CERO. ES ENTRADA UNICA     *
000900*             : DE ENB4103, QUE LA CONVIERTE EN DOS PIERNAS DE   *
001000*             : NEGOCIACION (ENNEGT1). VIENE ORDENADO POR FECHA  *
001100*             : Y HORA.                                         *
001200* HISTORIAL   :                                                  *
001300*  08/03/1995  RMLC  SOL-0255  CREACION ORIGINAL DEL LAYOUT      *ENSENL01
001400******************************************************************
001500 01  REG-ENSENL.
001600     05  SIG-DATE                   PIC X(10).
001700     05  SIG-DATE-R REDEFINES SIG-DATE.
001800         10  SIG-ANIO               PIC 9(04).
001900         10  FILLER                 PIC X(01).
002000         10  SIG-MES                PIC 9(02).
002100         10  FILLER                 PIC X(01).
002200         10  SIG-DIA                PIC 9(02).
002300     05  SIG-HOUR                   PIC 9(02).
002400     05  SIG-SIGNAL                 PIC S9(01).
002500         88  SIG-ES-LARGO                    VALUE +1.
002600         88  SIG-ES-CORTO                    VALUE -1.
002700     05  SIG-DA-PRICE               PIC S9(05)V99.
002800     05  SIG-ID-PRICE               PIC S9(05)V99.
002900     05  SIG-TIMESTAMP              PIC X(19).
003000     05  SIG-TIMESTAMP-R REDEFINES SIG-TIMESTAMP.
003100         10  SIG-TS-ANIO            PIC 9(04).
003200         10  FILLER                 PIC X(01).
003300         10  SIG-TS-MES             PIC 9(02).
003400         10  FILLER                 PIC X(01).
003500         10  SIG-TS-DIA             PIC 9(02).
003600         10  FILLER                 PIC X(01).
003700         10  SIG-TS-HORA            PIC 9(02).
003800         10  FILLER                 PIC X(01).
003900         10  SIG-TS-MINUTO          PIC 9(02).
004000         10  FILLER                 PIC X(01).
004100         10  SIG-TS-SEGUNDO         PIC 9(02).
004200     05  FILLER                     PIC X(04).
